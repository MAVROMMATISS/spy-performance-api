000100******************************************************************
000200*         R E G I S T R O   D I A R I O   D E L   A T L E T A     *
000300*------------------------------------------------------------------
000400* UN REGISTRO POR ATLETA Y POR DIA, GENERADO POR SPYPOST A PARTIR *
000500* DEL CRUCE DE LAS CUATRO TRANSACCIONES (PESO, COMIDA, ENTRENO,   *
000600* HRV) CONTRA EL MAESTRO DE ATLETAS Y EL MAESTRO DE ALIMENTOS.   *
000700* DL-DEFICIT = MANTENIMIENTO + DL-KCAL-OUT MENOS DL-KCAL-IN       *
000800* (NEGATIVO = SUPERAVIT). VER 160-CALCULAR-DEFICIT EN SPYPOST Y   *
000900* SPYSUMR.                                                       *
001000* DL-READINESS Y DL-PROT-FLAG SON TEXTO FIJO, VER CLASIFICADOR   *
001100* DE READINESS Y VALIDADOR DE PROTEINA EN SPYPOST.               *
001200* ARCHIVO DE SALIDA ORDENADO ASCENDENTE POR DL-ATH-ID Y DENTRO   *
001300* DE CADA ATLETA POR DL-DATE (SE GENERA YA EN ESE ORDEN POR EL   *
001400* MERGE DE LAS CUATRO TRANSACCIONES, TODAS ORDENADAS IGUAL).     *
001500******************************************************************
001600 01  DAILY-LOG-REC.
001700     05  DL-ATH-ID                PIC 9(04).
001800     05  DL-DATE                  PIC 9(08).
001900     05  DL-WEIGHT-KG             PIC 9(03)V99.
002000     05  DL-PROT-G                PIC 9(04)V99.
002100     05  DL-CARB-G                PIC 9(04)V99.
002200     05  DL-FAT-G                 PIC 9(04)V99.
002300     05  DL-KCAL-IN               PIC 9(05)V99.
002400     05  DL-KCAL-OUT              PIC 9(05).
002500     05  DL-DEFICIT               PIC S9(05)V99.
002600     05  DL-READINESS             PIC X(08).
002700     05  DL-PROT-FLAG             PIC X(05).
002800     05  FILLER                   PIC X(05).
002900 