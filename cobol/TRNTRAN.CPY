000100******************************************************************
000200*         T R A N S A C C I O N   D E   E N T R E N O             *
000300*------------------------------------------------------------------
000400* UN REGISTRO POR SESION DE ENTRENAMIENTO. TR-AVG-HR, TR-MAX-HR  *
000500* Y TR-KCAL VIENEN EN CERO CUANDO EL RELOJ NO LOS REGISTRO.      *
000600* ARCHIVO ORDENADO ASCENDENTE POR TR-ATH-ID Y DENTRO DE CADA     *
000700* ATLETA POR TR-DATE.                                            *
000800******************************************************************
000900 01  TRAINING-TRANS-REC.
001000     05  TR-ATH-ID                PIC 9(04).
001100     05  TR-DATE                  PIC 9(08).
001200     05  TR-TYPE                  PIC X(15).
001300     05  TR-DURATION-MIN          PIC 9(03)V9.
001400     05  TR-AVG-HR                PIC 9(03).
001500     05  TR-MAX-HR                PIC 9(03).
001600     05  TR-KCAL                  PIC 9(04).
001700     05  FILLER                   PIC X(01).
001800