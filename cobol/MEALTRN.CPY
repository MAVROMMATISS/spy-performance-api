000100******************************************************************
000200*            T R A N S A C C I O N   D E   C O M I D A           *
000300*------------------------------------------------------------------
000400* UN REGISTRO POR CADA RENGLON DE ALIMENTO CONSUMIDO (NO POR     *
000500* COMIDA COMPLETA). ML-FOOD-ID SE BUSCA CONTRA LA TABLA DE       *
000600* ALIMENTOS PARA VALUAR MACROS. ARCHIVO ORDENADO ASCENDENTE POR  *
000700* ML-ATH-ID Y DENTRO DE CADA ATLETA POR ML-DATE.                 *
000800******************************************************************
000900 01  MEAL-TRANS-REC.
001000     05  ML-ATH-ID                PIC 9(04).
001100     05  ML-DATE                  PIC 9(08).
001200     05  ML-MEAL-TYPE             PIC X(10).
001300     05  ML-FOOD-ID               PIC 9(04).
001400     05  ML-QTY-G                 PIC 9(04)V9.
001600