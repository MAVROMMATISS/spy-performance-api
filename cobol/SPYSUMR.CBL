000100******************************************************************
000200* FECHA       : 19/12/1990                                      *
000300* PROGRAMADOR : E. MELO (MELO)                                  *
000400* APLICACION  : SPY PERFORMANCE - SEGUIMIENTO DE ATLETAS         *
000500* PROGRAMA    : SPYSUMR                                         *
000600* TIPO        : BATCH - REPORTE A PETICION                      *
000700* DESCRIPCION : IMPRIME EL RESUMEN DIARIO DE TODOS LOS ATLETAS   *
000800*             : PARA LA FECHA PEDIDA EN PARMFILE: PESO, COMIDAS  *
000900*             : CON MACROS, ENTRENOS, HRV/ANS Y TOTALES DEL DIA. *
001000* ARCHIVOS    : PARMFILE=E,ATHMAST=E,FOODMST=E,WGTTRAN=E         *
001100*             : MEALTRN=E,TRNTRAN=E,HRVTRAN=E,SUMRPT=S           *
001200* ACCION (ES) : R=REPORTE                                       *
001300* INSTALADO   : 19/12/1990                                      *
001400* NOMBRE      : REPORTE RESUMEN DIARIO SPY PERFORMANCE          *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.     SPYSUMR.
001800 AUTHOR.         E MELO.
001900 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - CENTRO DE COMPUTO.
002000 DATE-WRITTEN.   12/19/1990.
002100 DATE-COMPILED.
002200 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
002300******************************************************************
002400*                    B I T A C O R A   D E   C A M B I O S       *
002500*------------------------------------------------------------------
002600* FECHA      PROGRAMADOR   TICKET     DESCRIPCION                *
002700* ---------- ------------- ---------- ----------------------------
002800* 12/19/1990 MELO          SPY-0015   VERSION ORIGINAL, RESUMEN  *CD02989
002900*                                     DE UN DIA PEDIDO POR PARM. *CD02989
003000* 04/08/1992 MELO          SPY-0021   SE AGREGA SECCION DE       *CD02990
003100*                                     ENTRENOS AL REPORTE.       *CD02990
003200* 10/13/1994 RQUIJ         SPY-0029   SE AGREGA LINEA DE HRV/ANS *CD02991
003300*                                     Y BLOQUE DE TOTALES CON    *CD02991
003400*                                     BANDERA DE PROTEINA.       *CD02991
003500* 12/01/1998 RQUIJ         SPY-0041   REVISION DE FECHAS PARA EL *CD02992
003600*                                     CAMBIO DE SIGLO, LA FECHA  *CD02992
003700*                                     DE PARMFILE YA ES AAAAMMDD,*CD02992
003800*                                     SIN IMPACTO DE Y2K.        *CD02992
003900* 06/27/2000 HBARR         SPY-0045   SI PARMFILE NO TRAE FECHA  *CD02993
004000*                                     VALIDA EL PROGRAMA TERMINA *CD02993
004100*                                     CON RETURN-CODE 91 EN VEZ  *CD02993
004200*                                     DE CORRER SOBRE BASURA.    *CD02993
004300* 03/14/2003 RQUIJ         SPY-0052   SE AGREGA LINEA DE TITULO  *CD02994
004400*                                     AL INICIO DEL REPORTE CON  *CD02994
004500*                                     NOMBRE DE PROGRAMA Y FECHA *CD02994
004600*                                     DE PARM; PIDIO AUDITORIA   *CD02994
004700*                                     PARA IDENTIFICAR LA CORRIDA*CD02994
004800*                                     SIN ABRIR EL PARMFILE.     *CD02994
004900* 02/18/2006 RQUIJ         SPY-0066   SE QUITA EL SPECIAL-NAMES  *CD02995
005000*                                     (TOP-OF-FORM, CLASE        *CD02995
005100*                                     NUMERICO-VALIDO, UPSI-0)   *CD02995
005200*                                     QUE NO SE USABA EN NINGUNA *CD02995
005300*                                     PARTE DE LA DIVISION DE    *CD02995
005400*                                     PROCEDIMIENTOS.            *CD02995
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT PARMFILE ASSIGN   TO PARMFILE
006100            ORGANIZATION      IS LINE SEQUENTIAL
006200            FILE STATUS       IS FS-PARMFILE.
006300     SELECT ATHMAST ASSIGN    TO ATHMAST
006400            ORGANIZATION      IS LINE SEQUENTIAL
006500            FILE STATUS       IS FS-ATHMAST.
006600     SELECT FOODMST ASSIGN    TO FOODMST
006700            ORGANIZATION      IS LINE SEQUENTIAL
006800            FILE STATUS       IS FS-FOODMST.
006900     SELECT WGTTRAN ASSIGN    TO WGTTRAN
007000            ORGANIZATION      IS LINE SEQUENTIAL
007100            FILE STATUS       IS FS-WGTTRAN.
007200     SELECT MEALTRN ASSIGN    TO MEALTRN
007300            ORGANIZATION      IS LINE SEQUENTIAL
007400            FILE STATUS       IS FS-MEALTRN.
007500     SELECT TRNTRAN ASSIGN    TO TRNTRAN
007600            ORGANIZATION      IS LINE SEQUENTIAL
007700            FILE STATUS       IS FS-TRNTRAN.
007800     SELECT HRVTRAN ASSIGN    TO HRVTRAN
007900            ORGANIZATION      IS LINE SEQUENTIAL
008000            FILE STATUS       IS FS-HRVTRAN.
008100     SELECT SUMRPT  ASSIGN    TO SUMRPT
008200            ORGANIZATION      IS LINE SEQUENTIAL
008300            FILE STATUS       IS FS-SUMRPT.
008400 
008500 DATA DIVISION.
008600 FILE SECTION.
008700*1 -->PARAMETRO DE CORRIDA, TRAE LA FECHA DEL RESUMEN
008800 FD  PARMFILE.
008900     COPY RUNPARM.
009000*2 -->MAESTRO DE ATLETAS, SE CARGA A TABLA EN MEMORIA
009100 FD  ATHMAST.
009200     COPY ATHMAST.
009300*3 -->MAESTRO DE ALIMENTOS, SE CARGA A TABLA EN MEMORIA
009400 FD  FOODMST.
009500     COPY FOODMST.
009600*4 -->TRANSACCION DE PESO DIARIO
009700 FD  WGTTRAN.
009800     COPY WGTTRAN.
009900*5 -->TRANSACCION DE COMIDA (UN RENGLON POR ALIMENTO)
010000 FD  MEALTRN.
010100     COPY MEALTRN.
010200*6 -->TRANSACCION DE SESION DE ENTRENAMIENTO
010300 FD  TRNTRAN.
010400     COPY TRNTRAN.
010500*7 -->TRANSACCION DE HRV Y CARGA DEL SISTEMA NERVIOSO AUTONOMO
010600 FD  HRVTRAN.
010700     COPY HRVTRAN.
010800*8 -->REPORTE RESUMEN DIARIO
010900 FD  SUMRPT.
011000 01  LINEA-RESUMEN                 PIC X(132).
011100 
011200 WORKING-STORAGE SECTION.
011300******************************************************************
011400*               C A M P O S    D E    T R A B A J O              *
011500******************************************************************
011600 01  WKS-CAMPOS-DE-TRABAJO.
011700     05  WKS-PROGRAMA              PIC X(08) VALUE "SPYSUMR".
011800 
011900 01  WKS-FECHA-PARM                PIC 9(08) VALUE ZERO.
012000 01  WKS-FECHA-PARM-R REDEFINES WKS-FECHA-PARM.
012100     05  WKS-FEP-AAAA              PIC 9(04).
012200     05  WKS-FEP-MM                PIC 9(02).
012300     05  WKS-FEP-DD                PIC 9(02).
012400 
012500******************************************************************
012600*             B A N D E R A S   D E   F I N   D E   A R C H I V O*
012700******************************************************************
012800 01  WKS-BANDERAS-FIN.
012900     05  WKS-FIN-ATHMAST           PIC 9(01) VALUE ZERO.
013000         88  FIN-ATHMAST                      VALUE 1.
013100     05  WKS-FIN-FOODMST           PIC 9(01) VALUE ZERO.
013200         88  FIN-FOODMST                       VALUE 1.
013300     05  WKS-FIN-WT                PIC 9(01) VALUE ZERO.
013400         88  FIN-WT                            VALUE 1.
013500     05  WKS-FIN-ML                PIC 9(01) VALUE ZERO.
013600         88  FIN-ML                            VALUE 1.
013700     05  WKS-FIN-TR                PIC 9(01) VALUE ZERO.
013800         88  FIN-TR                            VALUE 1.
013900     05  WKS-FIN-HV                PIC 9(01) VALUE ZERO.
014000         88  FIN-HV                            VALUE 1.
014100     05  WKS-FIN-MERGE             PIC 9(01) VALUE ZERO.
014200         88  FIN-MERGE                         VALUE 1.
014300     05  WKS-ATLETA-VALIDO        PIC 9(01) VALUE ZERO.
014400         88  ATLETA-OK                         VALUE 1.
014500     05  WKS-ALIMENTO-VALIDO      PIC 9(01) VALUE ZERO.
014600         88  WKS-ALIMENTO-OK                   VALUE 1.
014700     05  WKS-HRV-PRESENTE         PIC 9(01) VALUE ZERO.
014800         88  HRV-PRESENTE                      VALUE 1.
014900     05  WKS-ES-FECHA-PEDIDA      PIC 9(01) VALUE ZERO.
015000         88  ES-FECHA-PEDIDA                   VALUE 1.
015100 
015200******************************************************************
015300*         L L A V E S   D E L   M E R G E   D E   4   V I A S    *
015400******************************************************************
015500 01  WKS-LLAVE-WT.
015600     05  WKS-LLAVE-WT-ATH          PIC 9(04).
015700     05  WKS-LLAVE-WT-FEC          PIC 9(08).
015800 01  WKS-LLAVE-ML.
015900     05  WKS-LLAVE-ML-ATH          PIC 9(04).
016000     05  WKS-LLAVE-ML-FEC          PIC 9(08).
016100 01  WKS-LLAVE-TR.
016200     05  WKS-LLAVE-TR-ATH          PIC 9(04).
016300     05  WKS-LLAVE-TR-FEC          PIC 9(08).
016400 01  WKS-LLAVE-HV.
016500     05  WKS-LLAVE-HV-ATH          PIC 9(04).
016600     05  WKS-LLAVE-HV-FEC          PIC 9(08).
016700 01  WKS-LLAVE-MENOR.
016800     05  WKS-LLAVE-MENOR-ATH       PIC 9(04).
016900     05  WKS-LLAVE-MENOR-FEC       PIC 9(08).
017000 01  WKS-LLAVE-MENOR-NUM REDEFINES WKS-LLAVE-MENOR
017100                                   PIC 9(12).
017200 01  WKS-ATH-ID-ACTUAL             PIC 9(04) VALUE ZERO.
017300 01  WKS-FECHA-ACTUAL              PIC 9(08) VALUE ZERO.
017400 
017500******************************************************************
017600*          T A B L A S   D E   A T L E T A S  Y  A L I M E N T O S
017700******************************************************************
017800 01  WKS-TAB-LONG-ATH              PIC 9(04) COMP VALUE ZERO.
017900 01  WKS-TAB-LONG-FOOD             PIC 9(04) COMP VALUE ZERO.
018000 01  WKS-TABLA-ATLETAS.
018100     05  WKS-REG-ATLETA OCCURS 1 TO 500 TIMES
018200                        DEPENDING ON WKS-TAB-LONG-ATH
018300                        ASCENDING KEY IS WKS-TAB-ATH-ID
018400                        INDEXED BY WKS-IX-ATH.
018500         10  WKS-TAB-ATH-ID            PIC 9(04).
018600         10  WKS-TAB-ATH-NOMBRE        PIC X(20).
018700         10  WKS-TAB-ATH-HRV-BASE      PIC 9(03)V9.
018800         10  WKS-TAB-ATH-PESO-META     PIC 9(03)V99.
018900         10  WKS-TAB-ATH-PROT-MIN      PIC 9(03)V9.
019000         10  WKS-TAB-ATH-PROT-MAX      PIC 9(03)V9.
019100         10  WKS-TAB-ATH-MAINT-KCAL    PIC 9(04).
019200 01  WKS-TABLA-ALIMENTOS.
019300     05  WKS-REG-ALIMENTO OCCURS 1 TO 2000 TIMES
019400                        DEPENDING ON WKS-TAB-LONG-FOOD
019500                        ASCENDING KEY IS WKS-TAB-FOOD-ID
019600                        INDEXED BY WKS-IX-FOOD.
019700         10  WKS-TAB-FOOD-ID           PIC 9(04).
019800         10  WKS-TAB-FOOD-NOMBRE       PIC X(20).
019900         10  WKS-TAB-FOOD-PROT         PIC 9(03)V99.
020000         10  WKS-TAB-FOOD-CARB         PIC 9(03)V99.
020100         10  WKS-TAB-FOOD-FAT          PIC 9(03)V99.
020200         10  WKS-TAB-FOOD-KCAL         PIC 9(04)V99.
020300 
020400 01  WKS-ATLETA-ACTUAL.
020500     05  WKS-ATL-NOMBRE                PIC X(20).
020600     05  WKS-ATL-HRV-BASE              PIC 9(03)V9.
020700     05  WKS-ATL-PROT-MIN              PIC 9(03)V9.
020800     05  WKS-ATL-PROT-MAX              PIC 9(03)V9.
020900     05  WKS-ATL-MAINT-KCAL            PIC 9(04).
021000 
021100******************************************************************
021200*               A C U M U L A D O R E S   D E L   D I A          *
021300******************************************************************
021400 01  WKS-ACUM-DIA.
021500     05  WKS-DIA-PESO-KG               PIC 9(03)V99 VALUE ZERO.
021600     05  WKS-DIA-PROT-G                PIC 9(04)V99 VALUE ZERO.
021700     05  WKS-DIA-CARB-G                PIC 9(04)V99 VALUE ZERO.
021800     05  WKS-DIA-FAT-G                 PIC 9(04)V99 VALUE ZERO.
021900     05  WKS-DIA-KCAL-IN               PIC 9(05)V99 VALUE ZERO.
022000     05  WKS-DIA-KCAL-OUT              PIC 9(05)    VALUE ZERO.
022100     05  WKS-DIA-HRV-MS                PIC 9(03)V9  VALUE ZERO.
022200     05  WKS-DIA-ANS-CARGA             PIC S9(02)V9 VALUE ZERO.
022300     05  WKS-DIA-SUENO-HRS             PIC 9(02)V9  VALUE ZERO.
022400     05  WKS-DIA-DEFICIT               PIC S9(05)V99 VALUE ZERO.
022500     05  WKS-DIA-READINESS             PIC X(08)    VALUE SPACES.
022600     05  WKS-DIA-PROT-FLAG             PIC X(05)    VALUE SPACES.
022700 
022800 01  WKS-ITEM-COMIDA.
022900     05  WKS-ITEM-PROT                 PIC 9(03)V99 VALUE ZERO.
023000     05  WKS-ITEM-CARB                 PIC 9(03)V99 VALUE ZERO.
023100     05  WKS-ITEM-FAT                  PIC 9(03)V99 VALUE ZERO.
023200     05  WKS-ITEM-KCAL                 PIC 9(05)V99 VALUE ZERO.
023300 
023400 01  WKS-READI-PCT                     PIC 9(03)V9 VALUE ZERO.
023500 
023600******************************************************************
023700*      L I N E A S   D E L   R E P O R T E   R E S U M E N       *
023800*      (TODAS REDEFINEN EL MISMO AREA BASE DE 132 POSICIONES)    *
023900******************************************************************
024000 01  WKS-LINEA-RPT-BASE                PIC X(132) VALUE SPACES.
024100 01  WKS-LINEA-TITULO REDEFINES WKS-LINEA-RPT-BASE.
024200     05  FILLER                        PIC X(30) VALUE SPACES.
024300     05  TIT-LIT                       PIC X(30)
024400             VALUE "REPORTE RESUMEN DIARIO SPYSUMR".
024500     05  FILLER                        PIC X(05) VALUE SPACES.
024600     05  TIT-FEC-LIT                   PIC X(08) VALUE "FECHA : ".
024700     05  TIT-AAAA                      PIC 9(04).
024800     05  FILLER                        PIC X(01) VALUE "/".
024900     05  TIT-MM                        PIC 9(02).
025000     05  FILLER                        PIC X(01) VALUE "/".
025100     05  TIT-DD                        PIC 9(02).
025200     05  FILLER                        PIC X(49) VALUE SPACES.
025300 01  WKS-LINEA-ENCAB REDEFINES WKS-LINEA-RPT-BASE.
025400     05  FILLER                        PIC X(05) VALUE SPACES.
025500     05  ENC-LIT                       PIC X(10) VALUE "ATLETA ID:".
025600     05  ENC-ATH-ID                    PIC 9(04).
025700     05  FILLER                        PIC X(02) VALUE SPACES.
025800     05  ENC-NOMBRE                    PIC X(20).
025900     05  FILLER                        PIC X(91) VALUE SPACES.
026000 01  WKS-LINEA-PESO REDEFINES WKS-LINEA-RPT-BASE.
026100     05  FILLER                        PIC X(05) VALUE SPACES.
026200     05  PESO-LIT                      PIC X(10) VALUE "PESO KG :".
026300     05  PESO-VALOR                    PIC ZZ9.99.
026400     05  FILLER                        PIC X(111) VALUE SPACES.
026500 01  WKS-LINEA-COMIDA REDEFINES WKS-LINEA-RPT-BASE.
026600     05  FILLER                        PIC X(02) VALUE SPACES.
026700     05  COM-TIPO                      PIC X(10).
026800     05  FILLER                        PIC X(01) VALUE SPACES.
026900     05  COM-ALIMENTO                  PIC X(20).
027000     05  FILLER                        PIC X(01) VALUE SPACES.
027100     05  COM-QTY                       PIC ZZZZ9.9.
027200     05  FILLER                        PIC X(01) VALUE SPACES.
027300     05  COM-PROT                      PIC ZZZZ9.99.
027400     05  FILLER                        PIC X(01) VALUE SPACES.
027500     05  COM-CARB                      PIC ZZZZ9.99.
027600     05  FILLER                        PIC X(01) VALUE SPACES.
027700     05  COM-FAT                       PIC ZZZZ9.99.
027800     05  FILLER                        PIC X(01) VALUE SPACES.
027900     05  COM-KCAL                      PIC ZZZZZ9.99.
028000     05  FILLER                        PIC X(54) VALUE SPACES.
028100 01  WKS-LINEA-ENTRENO REDEFINES WKS-LINEA-RPT-BASE.
028200     05  FILLER                        PIC X(02) VALUE SPACES.
028300     05  ENT-TIPO                      PIC X(15).
028400     05  FILLER                        PIC X(01) VALUE SPACES.
028500     05  ENT-MIN                       PIC ZZZ9.9.
028600     05  FILLER                        PIC X(01) VALUE SPACES.
028700     05  ENT-AVGHR                     PIC ZZZ9.
028800     05  FILLER                        PIC X(01) VALUE SPACES.
028900     05  ENT-MAXHR                     PIC ZZZ9.
029000     05  FILLER                        PIC X(01) VALUE SPACES.
029100     05  ENT-KCAL                      PIC ZZZZ9.
029200     05  FILLER                        PIC X(92) VALUE SPACES.
029300 01  WKS-LINEA-HRV REDEFINES WKS-LINEA-RPT-BASE.
029400     05  FILLER                        PIC X(02) VALUE SPACES.
029500     05  HRV-LIT                       PIC X(10) VALUE "HRV/ANS :".
029600     05  HRV-MS-OUT                    PIC ZZ9.9.
029700     05  FILLER                        PIC X(01) VALUE SPACES.
029800     05  HRV-ANS-OUT                   PIC -ZZ9.9.
029900     05  FILLER                        PIC X(01) VALUE SPACES.
030000     05  HRV-SLEEP-OUT                 PIC Z9.9.
030100     05  FILLER                        PIC X(02) VALUE SPACES.
030200     05  HRV-READY-OUT                 PIC X(08).
030300     05  FILLER                        PIC X(93) VALUE SPACES.
030400 01  WKS-LINEA-TOTALES REDEFINES WKS-LINEA-RPT-BASE.
030500     05  FILLER                        PIC X(02) VALUE SPACES.
030600     05  TOT-LIT                       PIC X(08) VALUE "TOTALES:".
030700     05  TOT-PROT-OUT                  PIC ZZZZ9.99.
030800     05  FILLER                        PIC X(01) VALUE SPACES.
030900     05  TOT-CARB-OUT                  PIC ZZZZ9.99.
031000     05  FILLER                        PIC X(01) VALUE SPACES.
031100     05  TOT-FAT-OUT                   PIC ZZZZ9.99.
031200     05  FILLER                        PIC X(01) VALUE SPACES.
031300     05  TOT-KIN-OUT                   PIC ZZZZZ9.99.
031400     05  FILLER                        PIC X(01) VALUE SPACES.
031500     05  TOT-KOUT-OUT                  PIC ZZZZZ9.
031600     05  FILLER                        PIC X(01) VALUE SPACES.
031700     05  TOT-DEF-OUT                   PIC -ZZZZ9.99.
031800     05  FILLER                        PIC X(01) VALUE SPACES.
031900     05  TOT-PFLAG-OUT                 PIC X(05).
032000     05  FILLER                        PIC X(63) VALUE SPACES.
032100 
032200 01  FS-PARMFILE                       PIC 9(02) VALUE ZERO.
032300 01  FS-ATHMAST                        PIC 9(02) VALUE ZERO.
032400 01  FS-FOODMST                        PIC 9(02) VALUE ZERO.
032500 01  FS-WGTTRAN                        PIC 9(02) VALUE ZERO.
032600 01  FS-MEALTRN                        PIC 9(02) VALUE ZERO.
032700 01  FS-TRNTRAN                        PIC 9(02) VALUE ZERO.
032800 01  FS-HRVTRAN                        PIC 9(02) VALUE ZERO.
032900 01  FS-SUMRPT                         PIC 9(02) VALUE ZERO.
033000******************************************************************
033100 PROCEDURE DIVISION.
033200 000-MAIN SECTION.
033300     PERFORM 010-ABRIR-ARCHIVOS
033400     PERFORM 015-VALIDAR-PARM
033500     PERFORM 017-IMPRIME-TITULO
033600     PERFORM 020-CARGAR-TABLA-ATLETAS
033700     PERFORM 030-CARGAR-TABLA-ALIMENTOS
033800     PERFORM 040-LEER-SIGUIENTE-WT
033900     PERFORM 041-LEER-SIGUIENTE-ML
034000     PERFORM 042-LEER-SIGUIENTE-TR
034100     PERFORM 043-LEER-SIGUIENTE-HV
034200     PERFORM 050-DETERMINAR-LLAVE-MENOR
034300     PERFORM 100-PROCESAR-ATLETA-DIA UNTIL FIN-MERGE
034400     PERFORM 990-CERRAR-ARCHIVOS
034500     STOP RUN.
034600 000-MAIN-E. EXIT.
034700 
034800 010-ABRIR-ARCHIVOS SECTION.
034900     OPEN INPUT  PARMFILE, ATHMAST, FOODMST, WGTTRAN, MEALTRN,
035000                 TRNTRAN, HRVTRAN
035100     OPEN OUTPUT SUMRPT
035200 
035300     IF FS-PARMFILE NOT = 0 OR FS-ATHMAST NOT = 0 OR
035400        FS-FOODMST  NOT = 0 OR FS-WGTTRAN NOT = 0 OR
035500        FS-MEALTRN  NOT = 0 OR FS-TRNTRAN NOT = 0 OR
035600        FS-HRVTRAN  NOT = 0 OR FS-SUMRPT  NOT = 0
035700        DISPLAY "***********************************************"
035800        DISPLAY "*     ERROR AL ABRIR ARCHIVOS DE SPYSUMR      *"
035900        DISPLAY "***********************************************"
036000        DISPLAY "* FS PARMFILE: " FS-PARMFILE " ATHMAST : "
036100                                   FS-ATHMAST
036200        DISPLAY "* FS FOODMST : " FS-FOODMST  " WGTTRAN : "
036300                                   FS-WGTTRAN
036400        DISPLAY "* FS MEALTRN : " FS-MEALTRN  " TRNTRAN : "
036500                                   FS-TRNTRAN
036600        DISPLAY "* FS HRVTRAN : " FS-HRVTRAN  " SUMRPT  : "
036700                                   FS-SUMRPT
036800        DISPLAY "***********************************************"
036900        MOVE 91 TO RETURN-CODE
037000        PERFORM 990-CERRAR-ARCHIVOS
037100        STOP RUN
037200     END-IF.
037300 010-ABRIR-ARCHIVOS-E. EXIT.
037400 
037500*LEE EL PARAMETRO DE FECHA Y VALIDA QUE SEA UTILIZABLE
037600 015-VALIDAR-PARM SECTION.
037700     READ PARMFILE
037800        AT END
037900           MOVE ZERO TO WKS-FECHA-PARM
038000        NOT AT END
038100           MOVE PARM-REPORT-DATE TO WKS-FECHA-PARM
038200     END-READ
038300     IF WKS-FECHA-PARM IS NOT NUMERIC OR WKS-FECHA-PARM = ZERO
038400        DISPLAY "***********************************************"
038500        DISPLAY "* SPYSUMR: PARMFILE SIN FECHA VALIDA          *"
038600        DISPLAY "***********************************************"
038700        MOVE 91 TO RETURN-CODE
038800        PERFORM 990-CERRAR-ARCHIVOS
038900        STOP RUN
039000     END-IF.
039100 015-VALIDAR-PARM-E. EXIT.
039200 
039300*IMPRIME EL TITULO DEL REPORTE: PROGRAMA Y FECHA PEDIDA EN PARM
039400 017-IMPRIME-TITULO SECTION.
039500     MOVE SPACES           TO WKS-LINEA-TITULO
039600     MOVE WKS-FEP-AAAA     TO TIT-AAAA
039700     MOVE WKS-FEP-MM       TO TIT-MM
039800     MOVE WKS-FEP-DD       TO TIT-DD
039900     WRITE LINEA-RESUMEN FROM WKS-LINEA-TITULO
040000        AFTER ADVANCING PAGE.
040100 017-IMPRIME-TITULO-E. EXIT.
040200 
040300 020-CARGAR-TABLA-ATLETAS SECTION.
040400     PERFORM 021-LEER-UN-ATLETA UNTIL FIN-ATHMAST.
040500 020-CARGAR-TABLA-ATLETAS-E. EXIT.
040600 
040700 021-LEER-UN-ATLETA SECTION.
040800     READ ATHMAST
040900        AT END
041000           SET FIN-ATHMAST TO TRUE
041100        NOT AT END
041200           ADD 1 TO WKS-TAB-LONG-ATH
041300           MOVE ATH-ID
041400                TO WKS-TAB-ATH-ID        (WKS-TAB-LONG-ATH)
041500           MOVE ATH-NAME
041600                TO WKS-TAB-ATH-NOMBRE    (WKS-TAB-LONG-ATH)
041700           MOVE ATH-HRV-BASELINE
041800                TO WKS-TAB-ATH-HRV-BASE  (WKS-TAB-LONG-ATH)
041900           MOVE ATH-WEIGHT-GOAL-KG
042000                TO WKS-TAB-ATH-PESO-META (WKS-TAB-LONG-ATH)
042100           MOVE ATH-PROT-MIN-G
042200                TO WKS-TAB-ATH-PROT-MIN  (WKS-TAB-LONG-ATH)
042300           MOVE ATH-PROT-MAX-G
042400                TO WKS-TAB-ATH-PROT-MAX  (WKS-TAB-LONG-ATH)
042500           MOVE ATH-MAINT-KCAL
042600                TO WKS-TAB-ATH-MAINT-KCAL(WKS-TAB-LONG-ATH)
042700     END-READ.
042800 021-LEER-UN-ATLETA-E. EXIT.
042900 
043000 030-CARGAR-TABLA-ALIMENTOS SECTION.
043100     PERFORM 031-LEER-UN-ALIMENTO UNTIL FIN-FOODMST.
043200 030-CARGAR-TABLA-ALIMENTOS-E. EXIT.
043300 
043400 031-LEER-UN-ALIMENTO SECTION.
043500     READ FOODMST
043600        AT END
043700           SET FIN-FOODMST TO TRUE
043800        NOT AT END
043900           ADD 1 TO WKS-TAB-LONG-FOOD
044000           MOVE FOOD-ID
044100                TO WKS-TAB-FOOD-ID    (WKS-TAB-LONG-FOOD)
044200           MOVE FOOD-NAME
044300                TO WKS-TAB-FOOD-NOMBRE(WKS-TAB-LONG-FOOD)
044400           MOVE FOOD-PROT-100G
044500                TO WKS-TAB-FOOD-PROT  (WKS-TAB-LONG-FOOD)
044600           MOVE FOOD-CARB-100G
044700                TO WKS-TAB-FOOD-CARB  (WKS-TAB-LONG-FOOD)
044800           MOVE FOOD-FAT-100G
044900                TO WKS-TAB-FOOD-FAT   (WKS-TAB-LONG-FOOD)
045000           MOVE FOOD-KCAL-100G
045100                TO WKS-TAB-FOOD-KCAL  (WKS-TAB-LONG-FOOD)
045200     END-READ.
045300 031-LEER-UN-ALIMENTO-E. EXIT.
045400 
045500 040-LEER-SIGUIENTE-WT SECTION.
045600     READ WGTTRAN
045700        AT END
045800           SET FIN-WT TO TRUE
045900           MOVE HIGH-VALUES TO WKS-LLAVE-WT
046000        NOT AT END
046100           MOVE WT-ATH-ID TO WKS-LLAVE-WT-ATH
046200           MOVE WT-DATE   TO WKS-LLAVE-WT-FEC
046300     END-READ.
046400 040-LEER-SIGUIENTE-WT-E. EXIT.
046500 
046600 041-LEER-SIGUIENTE-ML SECTION.
046700     READ MEALTRN
046800        AT END
046900           SET FIN-ML TO TRUE
047000           MOVE HIGH-VALUES TO WKS-LLAVE-ML
047100        NOT AT END
047200           MOVE ML-ATH-ID TO WKS-LLAVE-ML-ATH
047300           MOVE ML-DATE   TO WKS-LLAVE-ML-FEC
047400     END-READ.
047500 041-LEER-SIGUIENTE-ML-E. EXIT.
047600 
047700 042-LEER-SIGUIENTE-TR SECTION.
047800     READ TRNTRAN
047900        AT END
048000           SET FIN-TR TO TRUE
048100           MOVE HIGH-VALUES TO WKS-LLAVE-TR
048200        NOT AT END
048300           MOVE TR-ATH-ID TO WKS-LLAVE-TR-ATH
048400           MOVE TR-DATE   TO WKS-LLAVE-TR-FEC
048500     END-READ.
048600 042-LEER-SIGUIENTE-TR-E. EXIT.
048700 
048800 043-LEER-SIGUIENTE-HV SECTION.
048900     READ HRVTRAN
049000        AT END
049100           SET FIN-HV TO TRUE
049200           MOVE HIGH-VALUES TO WKS-LLAVE-HV
049300        NOT AT END
049400           MOVE HV-ATH-ID TO WKS-LLAVE-HV-ATH
049500           MOVE HV-DATE   TO WKS-LLAVE-HV-FEC
049600     END-READ.
049700 043-LEER-SIGUIENTE-HV-E. EXIT.
049800 
049900 050-DETERMINAR-LLAVE-MENOR SECTION.
050000     MOVE WKS-LLAVE-WT TO WKS-LLAVE-MENOR
050100     IF WKS-LLAVE-ML < WKS-LLAVE-MENOR
050200        MOVE WKS-LLAVE-ML TO WKS-LLAVE-MENOR
050300     END-IF
050400     IF WKS-LLAVE-TR < WKS-LLAVE-MENOR
050500        MOVE WKS-LLAVE-TR TO WKS-LLAVE-MENOR
050600     END-IF
050700     IF WKS-LLAVE-HV < WKS-LLAVE-MENOR
050800        MOVE WKS-LLAVE-HV TO WKS-LLAVE-MENOR
050900     END-IF
051000     IF FIN-WT AND FIN-ML AND FIN-TR AND FIN-HV
051100        SET FIN-MERGE TO TRUE
051200     END-IF.
051300 050-DETERMINAR-LLAVE-MENOR-E. EXIT.
051400 
051500*PROCESA UN ATLETA-DIA; SOLO IMPRIME SI LA FECHA ES LA PEDIDA
051600 100-PROCESAR-ATLETA-DIA SECTION.
051700     MOVE WKS-LLAVE-MENOR-ATH TO WKS-ATH-ID-ACTUAL
051800     MOVE WKS-LLAVE-MENOR-FEC TO WKS-FECHA-ACTUAL
051900     MOVE 0 TO WKS-ES-FECHA-PEDIDA
052000     IF WKS-FECHA-ACTUAL = WKS-FECHA-PARM
052100        MOVE 1 TO WKS-ES-FECHA-PEDIDA
052200     END-IF
052300     PERFORM 110-BUSCAR-ATLETA
052400     IF ATLETA-OK AND ES-FECHA-PEDIDA
052500        PERFORM 115-IMPRIME-ENCABEZADO
052600     END-IF
052700     PERFORM 120-ACUMULAR-PESO
052800     IF ATLETA-OK AND ES-FECHA-PEDIDA
052900        PERFORM 125-IMPRIME-LINEA-PESO
053000     END-IF
053100     PERFORM 130-ACUMULAR-COMIDAS
053200     PERFORM 140-ACUMULAR-ENTRENOS
053300     PERFORM 150-ACUMULAR-HRV
053400     IF ATLETA-OK AND ES-FECHA-PEDIDA
053500        PERFORM 160-CALCULAR-DEFICIT
053600        PERFORM 170-CLASIFICAR-READINESS
053700        PERFORM 180-VALIDAR-PROTEINA
053800        PERFORM 185-IMPRIME-LINEA-HRV
053900        PERFORM 190-IMPRIME-TOTALES
054000     END-IF
054100     PERFORM 050-DETERMINAR-LLAVE-MENOR.
054200 100-PROCESAR-ATLETA-DIA-E. EXIT.
054300 
054400 110-BUSCAR-ATLETA SECTION.
054500     INITIALIZE WKS-ACUM-DIA
054600     MOVE 0 TO WKS-HRV-PRESENTE
054700     MOVE 0 TO WKS-ATLETA-VALIDO
054800     SET WKS-IX-ATH TO 1
054900     SEARCH ALL WKS-REG-ATLETA
055000        AT END
055100           CONTINUE
055200        WHEN WKS-TAB-ATH-ID (WKS-IX-ATH) = WKS-ATH-ID-ACTUAL
055300           MOVE 1 TO WKS-ATLETA-VALIDO
055400           MOVE WKS-TAB-ATH-NOMBRE    (WKS-IX-ATH)
055500                TO WKS-ATL-NOMBRE
055600           MOVE WKS-TAB-ATH-HRV-BASE  (WKS-IX-ATH)
055700                TO WKS-ATL-HRV-BASE
055800           MOVE WKS-TAB-ATH-PROT-MIN  (WKS-IX-ATH)
055900                TO WKS-ATL-PROT-MIN
056000           MOVE WKS-TAB-ATH-PROT-MAX  (WKS-IX-ATH)
056100                TO WKS-ATL-PROT-MAX
056200           MOVE WKS-TAB-ATH-MAINT-KCAL(WKS-IX-ATH)
056300                TO WKS-ATL-MAINT-KCAL
056400     END-SEARCH.
056500 110-BUSCAR-ATLETA-E. EXIT.
056600 
056700 115-IMPRIME-ENCABEZADO SECTION.
056800     MOVE SPACES         TO WKS-LINEA-ENCAB
056900     MOVE WKS-ATH-ID-ACTUAL TO ENC-ATH-ID
057000     MOVE WKS-ATL-NOMBRE TO ENC-NOMBRE
057100     WRITE LINEA-RESUMEN FROM WKS-LINEA-ENCAB.
057200 115-IMPRIME-ENCABEZADO-E. EXIT.
057300 
057400 120-ACUMULAR-PESO SECTION.
057500     PERFORM 121-ACUMULAR-UN-PESO
057600        UNTIL WKS-LLAVE-WT-ATH NOT = WKS-ATH-ID-ACTUAL
057700           OR WKS-LLAVE-WT-FEC NOT = WKS-FECHA-ACTUAL
057800           OR FIN-WT.
057900 120-ACUMULAR-PESO-E. EXIT.
058000 
058100 121-ACUMULAR-UN-PESO SECTION.
058200     IF ATLETA-OK AND WT-DATE IS NUMERIC AND WT-DATE NOT = ZERO
058300        MOVE WT-WEIGHT-KG TO WKS-DIA-PESO-KG
058400     END-IF
058500     PERFORM 040-LEER-SIGUIENTE-WT.
058600 121-ACUMULAR-UN-PESO-E. EXIT.
058700 
058800 125-IMPRIME-LINEA-PESO SECTION.
058900     MOVE SPACES          TO WKS-LINEA-PESO
059000     MOVE WKS-DIA-PESO-KG TO PESO-VALOR
059100     WRITE LINEA-RESUMEN FROM WKS-LINEA-PESO.
059200 125-IMPRIME-LINEA-PESO-E. EXIT.
059300 
059400 130-ACUMULAR-COMIDAS SECTION.
059500     PERFORM 131-ACUMULAR-UNA-COMIDA
059600        UNTIL WKS-LLAVE-ML-ATH NOT = WKS-ATH-ID-ACTUAL
059700           OR WKS-LLAVE-ML-FEC NOT = WKS-FECHA-ACTUAL
059800           OR FIN-ML.
059900 130-ACUMULAR-COMIDAS-E. EXIT.
060000 
060100 131-ACUMULAR-UNA-COMIDA SECTION.
060200     IF ATLETA-OK AND ML-DATE IS NUMERIC AND ML-DATE NOT = ZERO
060300        AND ML-QTY-G IS NUMERIC
060400        PERFORM 132-VALUAR-ALIMENTO
060500        IF WKS-ALIMENTO-OK
060600           ADD WKS-ITEM-PROT TO WKS-DIA-PROT-G
060700           ADD WKS-ITEM-CARB TO WKS-DIA-CARB-G
060800           ADD WKS-ITEM-FAT  TO WKS-DIA-FAT-G
060900           ADD WKS-ITEM-KCAL TO WKS-DIA-KCAL-IN
061000           IF ES-FECHA-PEDIDA
061100              PERFORM 135-IMPRIME-LINEA-COMIDA
061200           END-IF
061300        END-IF
061400     END-IF
061500     PERFORM 041-LEER-SIGUIENTE-ML.
061600 131-ACUMULAR-UNA-COMIDA-E. EXIT.
061700 
061800 132-VALUAR-ALIMENTO SECTION.
061900     MOVE 0 TO WKS-ALIMENTO-VALIDO
062000     MOVE ZERO TO WKS-ITEM-PROT, WKS-ITEM-CARB,
062100                  WKS-ITEM-FAT,  WKS-ITEM-KCAL
062200     SET WKS-IX-FOOD TO 1
062300     SEARCH ALL WKS-REG-ALIMENTO
062400        AT END
062500           CONTINUE
062600        WHEN WKS-TAB-FOOD-ID (WKS-IX-FOOD) = ML-FOOD-ID
062700           MOVE 1 TO WKS-ALIMENTO-VALIDO
062800           COMPUTE WKS-ITEM-PROT ROUNDED =
062900                   WKS-TAB-FOOD-PROT(WKS-IX-FOOD) * ML-QTY-G / 100
063000           COMPUTE WKS-ITEM-CARB ROUNDED =
063100                   WKS-TAB-FOOD-CARB(WKS-IX-FOOD) * ML-QTY-G / 100
063200           COMPUTE WKS-ITEM-FAT  ROUNDED =
063300                   WKS-TAB-FOOD-FAT (WKS-IX-FOOD) * ML-QTY-G / 100
063400           COMPUTE WKS-ITEM-KCAL ROUNDED =
063500                   WKS-TAB-FOOD-KCAL(WKS-IX-FOOD) * ML-QTY-G / 100
063600     END-SEARCH.
063700 132-VALUAR-ALIMENTO-E. EXIT.
063800 
063900 135-IMPRIME-LINEA-COMIDA SECTION.
064000     MOVE SPACES         TO WKS-LINEA-COMIDA
064100     MOVE ML-MEAL-TYPE   TO COM-TIPO
064200     MOVE WKS-TAB-FOOD-NOMBRE(WKS-IX-FOOD) TO COM-ALIMENTO
064300     MOVE ML-QTY-G       TO COM-QTY
064400     MOVE WKS-ITEM-PROT  TO COM-PROT
064500     MOVE WKS-ITEM-CARB  TO COM-CARB
064600     MOVE WKS-ITEM-FAT   TO COM-FAT
064700     MOVE WKS-ITEM-KCAL  TO COM-KCAL
064800     WRITE LINEA-RESUMEN FROM WKS-LINEA-COMIDA.
064900 135-IMPRIME-LINEA-COMIDA-E. EXIT.
065000 
065100 140-ACUMULAR-ENTRENOS SECTION.
065200     PERFORM 141-ACUMULAR-UN-ENTRENO
065300        UNTIL WKS-LLAVE-TR-ATH NOT = WKS-ATH-ID-ACTUAL
065400           OR WKS-LLAVE-TR-FEC NOT = WKS-FECHA-ACTUAL
065500           OR FIN-TR.
065600 140-ACUMULAR-ENTRENOS-E. EXIT.
065700 
065800 141-ACUMULAR-UN-ENTRENO SECTION.
065900     IF ATLETA-OK AND TR-DATE IS NUMERIC AND TR-DATE NOT = ZERO
066000        ADD TR-KCAL         TO WKS-DIA-KCAL-OUT
066100        IF ES-FECHA-PEDIDA
066200           PERFORM 145-IMPRIME-LINEA-ENTRENO
066300        END-IF
066400     END-IF
066500     PERFORM 042-LEER-SIGUIENTE-TR.
066600 141-ACUMULAR-UN-ENTRENO-E. EXIT.
066700 
066800 145-IMPRIME-LINEA-ENTRENO SECTION.
066900     MOVE SPACES        TO WKS-LINEA-ENTRENO
067000     MOVE TR-TYPE       TO ENT-TIPO
067100     MOVE TR-DURATION-MIN TO ENT-MIN
067200     MOVE TR-AVG-HR     TO ENT-AVGHR
067300     MOVE TR-MAX-HR     TO ENT-MAXHR
067400     MOVE TR-KCAL       TO ENT-KCAL
067500     WRITE LINEA-RESUMEN FROM WKS-LINEA-ENTRENO.
067600 145-IMPRIME-LINEA-ENTRENO-E. EXIT.
067700 
067800 150-ACUMULAR-HRV SECTION.
067900     PERFORM 151-ACUMULAR-UN-HRV
068000        UNTIL WKS-LLAVE-HV-ATH NOT = WKS-ATH-ID-ACTUAL
068100           OR WKS-LLAVE-HV-FEC NOT = WKS-FECHA-ACTUAL
068200           OR FIN-HV.
068300 150-ACUMULAR-HRV-E. EXIT.
068400 
068500 151-ACUMULAR-UN-HRV SECTION.
068600     IF ATLETA-OK AND HV-DATE IS NUMERIC AND HV-DATE NOT = ZERO
068700        MOVE HV-HRV-MS     TO WKS-DIA-HRV-MS
068800        MOVE HV-ANS-CHARGE TO WKS-DIA-ANS-CARGA
068900        MOVE HV-SLEEP-HRS  TO WKS-DIA-SUENO-HRS
069000        SET HRV-PRESENTE TO TRUE
069100     END-IF
069200     PERFORM 043-LEER-SIGUIENTE-HV.
069300 151-ACUMULAR-UN-HRV-E. EXIT.
069400 
069500 160-CALCULAR-DEFICIT SECTION.
069600     COMPUTE WKS-DIA-DEFICIT ROUNDED =
069700             WKS-ATL-MAINT-KCAL + WKS-DIA-KCAL-OUT
069800             - WKS-DIA-KCAL-IN.
069900 160-CALCULAR-DEFICIT-E. EXIT.
070000 
070100 170-CLASIFICAR-READINESS SECTION.
070200     MOVE SPACES TO WKS-DIA-READINESS
070300     IF HRV-PRESENTE AND WKS-ATL-HRV-BASE NOT = ZERO
070400        COMPUTE WKS-READI-PCT ROUNDED =
070500                WKS-DIA-HRV-MS / WKS-ATL-HRV-BASE * 100
070600        EVALUATE TRUE
070700           WHEN WKS-READI-PCT >= 100.0
070800                MOVE "HIGH"     TO WKS-DIA-READINESS
070900           WHEN WKS-READI-PCT >= 85.0
071000                MOVE "MODERATE" TO WKS-DIA-READINESS
071100           WHEN WKS-READI-PCT >= 70.0
071200                MOVE "LOW"      TO WKS-DIA-READINESS
071300           WHEN OTHER
071400                MOVE "RECOVERY" TO WKS-DIA-READINESS
071500        END-EVALUATE
071600        IF WKS-DIA-READINESS = "HIGH" AND WKS-DIA-ANS-CARGA < 0
071700           MOVE "MODERATE" TO WKS-DIA-READINESS
071800        END-IF
071900     END-IF.
072000 170-CLASIFICAR-READINESS-E. EXIT.
072100 
072200 180-VALIDAR-PROTEINA SECTION.
072300     EVALUATE TRUE
072400        WHEN WKS-ATL-PROT-MIN = ZERO AND WKS-ATL-PROT-MAX = ZERO
072500             MOVE "OK"   TO WKS-DIA-PROT-FLAG
072600        WHEN WKS-DIA-PROT-G < WKS-ATL-PROT-MIN
072700             MOVE "LOW"  TO WKS-DIA-PROT-FLAG
072800        WHEN WKS-DIA-PROT-G > WKS-ATL-PROT-MAX
072900             MOVE "HIGH" TO WKS-DIA-PROT-FLAG
073000        WHEN OTHER
073100             MOVE "OK"   TO WKS-DIA-PROT-FLAG
073200     END-EVALUATE.
073300 180-VALIDAR-PROTEINA-E. EXIT.
073400 
073500 185-IMPRIME-LINEA-HRV SECTION.
073600     MOVE SPACES TO WKS-LINEA-HRV
073700     IF HRV-PRESENTE
073800        MOVE WKS-DIA-HRV-MS    TO HRV-MS-OUT
073900        MOVE WKS-DIA-ANS-CARGA TO HRV-ANS-OUT
074000        MOVE WKS-DIA-SUENO-HRS TO HRV-SLEEP-OUT
074100     END-IF
074200     MOVE WKS-DIA-READINESS TO HRV-READY-OUT
074300     WRITE LINEA-RESUMEN FROM WKS-LINEA-HRV.
074400 185-IMPRIME-LINEA-HRV-E. EXIT.
074500 
074600 190-IMPRIME-TOTALES SECTION.
074700     MOVE SPACES            TO WKS-LINEA-TOTALES
074800     MOVE WKS-DIA-PROT-G    TO TOT-PROT-OUT
074900     MOVE WKS-DIA-CARB-G    TO TOT-CARB-OUT
075000     MOVE WKS-DIA-FAT-G     TO TOT-FAT-OUT
075100     MOVE WKS-DIA-KCAL-IN   TO TOT-KIN-OUT
075200     MOVE WKS-DIA-KCAL-OUT  TO TOT-KOUT-OUT
075300     MOVE WKS-DIA-DEFICIT   TO TOT-DEF-OUT
075400     MOVE WKS-DIA-PROT-FLAG TO TOT-PFLAG-OUT
075500     WRITE LINEA-RESUMEN FROM WKS-LINEA-TOTALES.
075600 190-IMPRIME-TOTALES-E. EXIT.
075700 
075800 990-CERRAR-ARCHIVOS SECTION.
075900     CLOSE PARMFILE, ATHMAST, FOODMST, WGTTRAN, MEALTRN, TRNTRAN,
076000           HRVTRAN, SUMRPT.
076100 990-CERRAR-ARCHIVOS-E. EXIT.
076200 