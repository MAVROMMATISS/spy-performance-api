000100******************************************************************
000200* FECHA       : 05/03/1991                                      *
000300* PROGRAMADOR : R. QUIJADA (RQUIJ)                               *
000400* APLICACION  : SPY PERFORMANCE - SEGUIMIENTO DE ATLETAS         *
000500* PROGRAMA    : SPYHIST                                         *
000600* TIPO        : BATCH - REPORTE PERIODICO                       *
000700* DESCRIPCION : LEE EL ARCHIVO DAILY-LOG EN SECUENCIA E IMPRIME  *
000800*             : EL REPORTE HISTORICO CON RUPTURA DE CONTROL POR  *
000900*             : FECHA Y TOTALES GENERALES AL FINAL DE LA CORRIDA.*
001000* ARCHIVOS    : DLYLOG=E,HISTRPT=S                               *
001100* ACCION (ES) : R=REPORTE                                       *
001200* INSTALADO   : 05/03/1991                                      *
001300* NOMBRE      : REPORTE HISTORICO SPY PERFORMANCE               *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.     SPYHIST.
001700 AUTHOR.         R QUIJADA.
001800 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - CENTRO DE COMPUTO.
001900 DATE-WRITTEN.   03/05/1991.
002000 DATE-COMPILED.
002100 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
002200******************************************************************
002300*                    B I T A C O R A   D E   C A M B I O S       *
002400*------------------------------------------------------------------
002500* FECHA      PROGRAMADOR   TICKET     DESCRIPCION                *
002600* ---------- ------------- ---------- ----------------------------
002700* 03/05/1991 RQUIJ         SPY-0017   VERSION ORIGINAL, LISTADO   *CD03989
002800*                                     SIMPLE DE DAILY-LOG.        *CD03989
002900* 07/22/1993 RQUIJ         SPY-0024   SE AGREGA RUPTURA DE        *CD03990
003000*                                     CONTROL POR FECHA CON       *CD03990
003100*                                     SUBTOTAL DE KCAL.           *CD03990
003200* 11/30/1998 RQUIJ         SPY-0042   REVISION GENERAL DE FECHAS  *CD03991
003300*                                     PARA EL CAMBIO DE SIGLO, NO *CD03991
003400*                                     SE ENCONTRO IMPACTO DE Y2K  *CD03991
003500*                                     PORQUE DL-DATE YA ES DE 8   *CD03991
003600*                                     POSICIONES (AAAAMMDD).     *CD03991
003700* 09/14/2001 HBARR         SPY-0049   SE AGREGAN TOTALES GENERALES*CD03992
003800*                                     DE DEFICIT Y CONTADOR DE    *CD03992
003900*                                     RENGLONES AL PIE DEL REPORTE*CD03992
004000* 05/09/2004 RQUIJ         SPY-0058   SE AGREGA FECHA AL RENGLON  *CD03993
004100*                                     DE DETALLE; AUDITORIA PEDIA *CD03993
004200*                                     CORRER GREP SOBRE EL REPORTE*CD03993
004300*                                     SIN USAR SOLO EL ENCABEZADO.*CD03993
004400*                                     SE ELIMINA AREA DE RESPALDO *CD03993
004500*                                     DEL RENGLON ANTERIOR QUE YA *CD03993
004600*                                     NO SE USABA.                *CD03993
004700* 02/18/2006 RQUIJ         SPY-0066   SE DETECTO QUE DLYLOG VIENE *CD03994
004800*                                     ORDENADO POR ATLETA Y DENTRO*CD03994
004900*                                     DE CADA ATLETA POR FECHA(VER*CD03994
005000*                                     DLYLOG.CPY); LA RUPTURA POR *CD03994
005100*                                     FECHA DE ESTE PROGRAMA NO   *CD03994
005200*                                     SUMABA TODOS LOS ATLETAS DE *CD03994
005300*                                     UN MISMO DIA, SOLO UNO A LA *CD03994
005400*                                     VEZ. SE AGREGA SORT DE      *CD03994
005500*                                     WORKFILE (WORK-REG) QUE     *CD03994
005600*                                     REORDENA POR FECHA Y DENTRO *CD03994
005700*                                     DE CADA FECHA POR ATLETA    *CD03994
005800*                                     ANTES DE LA RUPTURA DE      *CD03994
005900*                                     CONTROL. SE QUITA TAMBIEN EL*CD03994
006000*                                     SPECIAL-NAMES (TOP-OF-FORM, *CD03994
006100*                                     CLASE NUMERICO-VALIDO, UPSI-*CD03994
006200*                                     0) QUE NO SE USABA EN NINGUN*CD03994
006300*                                     A PARTE DE PROCEDURE DIV.   *CD03994
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT DLYLOG  ASSIGN    TO DLYLOG
007000            ORGANIZATION      IS LINE SEQUENTIAL
007100            FILE STATUS       IS FS-DLYLOG.
007200     SELECT HISTRPT ASSIGN    TO HISTRPT
007300            ORGANIZATION      IS LINE SEQUENTIAL
007400            FILE STATUS       IS FS-HISTRPT.
007500     SELECT WORKFILE ASSIGN    TO SORTWK1.
007600 
007700 DATA DIVISION.
007800 FILE SECTION.
007900*1 -->HISTORICO DIARIO DE ATLETAS, GENERADO POR SPYPOST
008000 FD  DLYLOG.
008100     COPY DLYLOG.
008200*2 -->REPORTE HISTORICO
008300 FD  HISTRPT.
008400 01  LINEA-HISTORICO                  PIC X(132).
008500*3 -->AREA DE TRABAJO DEL SORT, REORDENA DLYLOG POR FECHA Y
008600* DENTRO DE CADA FECHA POR ATLETA (DLYLOG VIENE ORDENADO POR
008700* ATLETA Y DENTRO DE CADA ATLETA POR FECHA, VER COMENTARIO EN
008800* DLYLOG.CPY; EL REPORTE HISTORICO NECESITA EL ORDEN CONTRARIO
008900* PARA QUE LA RUPTURA DE CONTROL POR FECHA SUME TODOS LOS
009000* ATLETAS DE UN MISMO DIA).
009100 SD  WORKFILE.
009200 01  WORK-REG.
009300     05  DL-DATE                  PIC 9(08).
009400     05  DL-ATH-ID                PIC 9(04).
009500     05  DL-WEIGHT-KG             PIC 9(03)V99.
009600     05  DL-PROT-G                PIC 9(04)V99.
009700     05  DL-CARB-G                PIC 9(04)V99.
009800     05  DL-FAT-G                 PIC 9(04)V99.
009900     05  DL-KCAL-IN               PIC 9(05)V99.
010000     05  DL-KCAL-OUT              PIC 9(05).
010100     05  DL-DEFICIT               PIC S9(05)V99.
010200     05  DL-READINESS             PIC X(08).
010300     05  DL-PROT-FLAG             PIC X(05).
010400 
010500 WORKING-STORAGE SECTION.
010600 01  WKS-CAMPOS-DE-TRABAJO.
010700     05  WKS-PROGRAMA              PIC X(08) VALUE "SPYHIST".
010800 
010900 01  WKS-BANDERAS-FIN.
011000     05  WKS-FIN-DLYLOG            PIC 9(01) VALUE ZERO.
011100         88  FIN-DLYLOG                       VALUE 1.
011200     05  WKS-FIN-WORKFILE          PIC 9(01) VALUE ZERO.
011300         88  FIN-WORKFILE                     VALUE 1.
011400     05  WKS-PRIMERA-VEZ           PIC 9(01) VALUE 1.
011500         88  ES-PRIMERA-VEZ                   VALUE 1.
011600 
011700******************************************************************
011800*         R U P T U R A   D E   C O N T R O L   P O R   F E C H A*
011900******************************************************************
012000 01  WKS-FECHA-CONTROL             PIC 9(08) VALUE ZERO.
012100 01  WKS-FECHA-CONTROL-R REDEFINES WKS-FECHA-CONTROL.
012200     05  WKS-FCC-AAAA              PIC 9(04).
012300     05  WKS-FCC-MM                PIC 9(02).
012400     05  WKS-FCC-DD                PIC 9(02).
012500 
012600 01  WKS-SUBTOTAL-FECHA.
012700     05  WKS-SUB-KCAL-IN           PIC 9(07)V99 VALUE ZERO.
012800     05  WKS-SUB-KCAL-OUT          PIC 9(07)         VALUE ZERO.
012900     05  WKS-SUB-RENGLONES         PIC 9(05)    COMP VALUE ZERO.
013000 
013100 01  WKS-TOTALES-GENERALES.
013200     05  WKS-GRAN-KCAL-IN          PIC 9(09)V99 VALUE ZERO.
013300     05  WKS-GRAN-KCAL-OUT         PIC 9(09)         VALUE ZERO.
013400     05  WKS-GRAN-DEFICIT          PIC S9(09)V99 VALUE ZERO.
013500     05  WKS-GRAN-RENGLONES        PIC 9(07)    COMP VALUE ZERO.
013600 
013700******************************************************************
013800*        L I N E A S   D E L   R E P O R T E   H I S T O R I C O *
013900*        (TODAS REDEFINEN EL MISMO AREA BASE DE 132 POSICIONES)  *
014000******************************************************************
014100 01  WKS-LINEA-HIST-BASE           PIC X(132) VALUE SPACES.
014200 01  WKS-LINEA-TITULO REDEFINES WKS-LINEA-HIST-BASE.
014300     05  FILLER                    PIC X(40) VALUE SPACES.
014400     05  TIT-LIT                   PIC X(30)
014500             VALUE "REPORTE HISTORICO SPY PERFORMANCE".
014600     05  FILLER                    PIC X(62) VALUE SPACES.
014700 01  WKS-LINEA-ENC-FECHA REDEFINES WKS-LINEA-HIST-BASE.
014800     05  FILLER                    PIC X(02) VALUE SPACES.
014900     05  ENCF-LIT                  PIC X(08) VALUE "FECHA : ".
015000     05  ENCF-AAAA                 PIC 9(04).
015100     05  FILLER                    PIC X(01) VALUE "/".
015200     05  ENCF-MM                   PIC 9(02).
015300     05  FILLER                    PIC X(01) VALUE "/".
015400     05  ENCF-DD                   PIC 9(02).
015500     05  FILLER                    PIC X(112) VALUE SPACES.
015600 01  WKS-LINEA-DETALLE REDEFINES WKS-LINEA-HIST-BASE.
015700     05  FILLER                    PIC X(02) VALUE SPACES.
015800     05  DET-DATE                  PIC 9(08).
015900     05  FILLER                    PIC X(02) VALUE SPACES.
016000     05  DET-ATH-ID                PIC 9(04).
016100     05  FILLER                    PIC X(02) VALUE SPACES.
016200     05  DET-PESO                  PIC ZZ9.99.
016300     05  FILLER                    PIC X(01) VALUE SPACES.
016400     05  DET-PROT                  PIC ZZZZ9.99.
016500     05  FILLER                    PIC X(01) VALUE SPACES.
016600     05  DET-CARB                  PIC ZZZZ9.99.
016700     05  FILLER                    PIC X(01) VALUE SPACES.
016800     05  DET-FAT                   PIC ZZZZ9.99.
016900     05  FILLER                    PIC X(01) VALUE SPACES.
017000     05  DET-KCAL-IN               PIC ZZZZZ9.99.
017100     05  FILLER                    PIC X(01) VALUE SPACES.
017200     05  DET-KCAL-OUT              PIC ZZZZZ9.
017300     05  FILLER                    PIC X(01) VALUE SPACES.
017400     05  DET-DEFICIT               PIC -ZZZZ9.99.
017500     05  FILLER                    PIC X(01) VALUE SPACES.
017600     05  DET-READINESS             PIC X(08).
017700     05  FILLER                    PIC X(01) VALUE SPACES.
017800     05  DET-PROT-FLAG             PIC X(05).
017900     05  FILLER                    PIC X(39) VALUE SPACES.
018000 01  WKS-LINEA-SUBTOTAL REDEFINES WKS-LINEA-HIST-BASE.
018100     05  FILLER                    PIC X(02) VALUE SPACES.
018200     05  SUB-LIT                   PIC X(18)
018300             VALUE "SUBTOTAL DEL DIA :".
018400     05  SUB-KCAL-IN               PIC ZZZZZZ9.99.
018500     05  FILLER                    PIC X(01) VALUE SPACES.
018600     05  SUB-KCAL-OUT              PIC ZZZZZZ9.
018700     05  FILLER                    PIC X(01) VALUE SPACES.
018800     05  SUB-RENGLONES             PIC ZZZZ9.
018900     05  FILLER                    PIC X(88) VALUE SPACES.
019000 01  WKS-LINEA-GRAN-TOTAL REDEFINES WKS-LINEA-HIST-BASE.
019100     05  FILLER                    PIC X(02) VALUE SPACES.
019200     05  GT-LIT                    PIC X(20)
019300             VALUE "TOTALES GENERALES   :".
019400     05  GT-KCAL-IN                PIC ZZZZZZZZ9.99.
019500     05  FILLER                    PIC X(01) VALUE SPACES.
019600     05  GT-KCAL-OUT               PIC ZZZZZZZZ9.
019700     05  FILLER                    PIC X(01) VALUE SPACES.
019800     05  GT-DEFICIT                PIC -ZZZZZZZ9.99.
019900     05  FILLER                    PIC X(01) VALUE SPACES.
020000     05  GT-RENGLONES              PIC ZZZZZZ9.
020100     05  FILLER                    PIC X(67) VALUE SPACES.
020200 
020300 01  FS-DLYLOG                     PIC 9(02) VALUE ZERO.
020400 01  FS-HISTRPT                    PIC 9(02) VALUE ZERO.
020500******************************************************************
020600 PROCEDURE DIVISION.
020700 000-MAIN SECTION.
020800     PERFORM 010-ABRIR-ARCHIVOS
020900     PERFORM 015-IMPRIME-TITULO
021000     PERFORM 017-ORDENAR-DLYLOG
021100     IF NOT ES-PRIMERA-VEZ
021200        PERFORM 200-IMPRIME-SUBTOTAL
021300     END-IF
021400     PERFORM 210-IMPRIME-GRAN-TOTAL
021500     PERFORM 990-CERRAR-ARCHIVOS
021600     STOP RUN.
021700 000-MAIN-E. EXIT.
021800 
021900 010-ABRIR-ARCHIVOS SECTION.
022000     OPEN INPUT  DLYLOG
022100     OPEN OUTPUT HISTRPT
022200     IF FS-DLYLOG NOT = 0 OR FS-HISTRPT NOT = 0
022300        DISPLAY "***********************************************"
022400        DISPLAY "*     ERROR AL ABRIR ARCHIVOS DE SPYHIST      *"
022500        DISPLAY "***********************************************"
022600        DISPLAY "* FS DLYLOG : " FS-DLYLOG " HISTRPT : "
022700                                  FS-HISTRPT
022800        MOVE 91 TO RETURN-CODE
022900        PERFORM 990-CERRAR-ARCHIVOS
023000        STOP RUN
023100     END-IF.
023200 010-ABRIR-ARCHIVOS-E. EXIT.
023300 
023400 015-IMPRIME-TITULO SECTION.
023500     MOVE SPACES TO WKS-LINEA-TITULO
023600     WRITE LINEA-HISTORICO FROM WKS-LINEA-TITULO
023700        AFTER ADVANCING PAGE.
023800 015-IMPRIME-TITULO-E. EXIT.
023900 
024000*02/18/2006-ORDENA DLYLOG POR FECHA/ATLETA ANTES DE PROCESAR.
024100*SE SUSTITUYE LA LECTURA DIRECTA DE DLYLOG POR EL SORT; VER
024200*018-LEER-DLYLOG-Y-LIBERAR (FASE DE ENTRADA) Y
024300*019-REGRESAR-ORDENADOS (FASE DE SALIDA) MAS ABAJO.
024400 017-ORDENAR-DLYLOG SECTION.
024500     SORT WORKFILE
024600        ON ASCENDING KEY DL-DATE   OF WORK-REG
024700           ASCENDING KEY DL-ATH-ID OF WORK-REG
024800           INPUT  PROCEDURE IS 018-LEER-DLYLOG-Y-LIBERAR
024900           OUTPUT PROCEDURE IS 019-REGRESAR-ORDENADOS.
025000 017-ORDENAR-DLYLOG-E. EXIT.
025100 
025200 018-LEER-DLYLOG-Y-LIBERAR SECTION.
025300     PERFORM 020-LEER-SIGUIENTE-DLYLOG
025400     PERFORM 018A-LIBERAR-REGISTRO UNTIL FIN-DLYLOG.
025500 018-LEER-DLYLOG-Y-LIBERAR-E. EXIT.
025600 
025700 018A-LIBERAR-REGISTRO SECTION.
025800     MOVE CORRESPONDING DAILY-LOG-REC TO WORK-REG
025900     RELEASE WORK-REG
026000     PERFORM 020-LEER-SIGUIENTE-DLYLOG.
026100 018A-LIBERAR-REGISTRO-E. EXIT.
026200 
026300 020-LEER-SIGUIENTE-DLYLOG SECTION.
026400     READ DLYLOG
026500        AT END
026600           SET FIN-DLYLOG TO TRUE
026700     END-READ.
026800 020-LEER-SIGUIENTE-DLYLOG-E. EXIT.
026900 
027000 019-REGRESAR-ORDENADOS SECTION.
027100     PERFORM 021-REGRESAR-SIGUIENTE
027200     PERFORM 100-PROCESAR-REGISTRO UNTIL FIN-WORKFILE.
027300 019-REGRESAR-ORDENADOS-E. EXIT.
027400 
027500 021-REGRESAR-SIGUIENTE SECTION.
027600     RETURN WORKFILE
027700        AT END
027800           SET FIN-WORKFILE TO TRUE
027900     END-RETURN.
028000 021-REGRESAR-SIGUIENTE-E. EXIT.
028100 
028200*DETECTA RUPTURA DE CONTROL POR FECHA, IMPRIME DETALLE Y ACUMULA
028300 100-PROCESAR-REGISTRO SECTION.
028400     IF ES-PRIMERA-VEZ
028500        MOVE DL-DATE OF WORK-REG TO WKS-FECHA-CONTROL
028600        PERFORM 110-IMPRIME-ENCABEZADO-FECHA
028700        MOVE 0 TO WKS-PRIMERA-VEZ
028800     ELSE
028900        IF DL-DATE OF WORK-REG NOT = WKS-FECHA-CONTROL
029000           PERFORM 200-IMPRIME-SUBTOTAL
029100           MOVE DL-DATE OF WORK-REG TO WKS-FECHA-CONTROL
029200           PERFORM 110-IMPRIME-ENCABEZADO-FECHA
029300        END-IF
029400     END-IF
029500     PERFORM 120-IMPRIME-DETALLE
029600     PERFORM 130-ACUMULAR-SUBTOTAL
029700     PERFORM 140-ACUMULAR-GRAN-TOTAL
029800     PERFORM 021-REGRESAR-SIGUIENTE.
029900 100-PROCESAR-REGISTRO-E. EXIT.
030000 
030100 110-IMPRIME-ENCABEZADO-FECHA SECTION.
030200     MOVE SPACES       TO WKS-LINEA-ENC-FECHA
030300     MOVE WKS-FCC-AAAA TO ENCF-AAAA
030400     MOVE WKS-FCC-MM   TO ENCF-MM
030500     MOVE WKS-FCC-DD   TO ENCF-DD
030600     WRITE LINEA-HISTORICO FROM WKS-LINEA-ENC-FECHA.
030700 110-IMPRIME-ENCABEZADO-FECHA-E. EXIT.
030800 
030900 120-IMPRIME-DETALLE SECTION.
031000     MOVE SPACES                 TO WKS-LINEA-DETALLE
031100     MOVE DL-DATE      OF WORK-REG TO DET-DATE
031200     MOVE DL-ATH-ID    OF WORK-REG TO DET-ATH-ID
031300     MOVE DL-WEIGHT-KG OF WORK-REG TO DET-PESO
031400     MOVE DL-PROT-G    OF WORK-REG TO DET-PROT
031500     MOVE DL-CARB-G    OF WORK-REG TO DET-CARB
031600     MOVE DL-FAT-G     OF WORK-REG TO DET-FAT
031700     MOVE DL-KCAL-IN   OF WORK-REG TO DET-KCAL-IN
031800     MOVE DL-KCAL-OUT  OF WORK-REG TO DET-KCAL-OUT
031900     MOVE DL-DEFICIT   OF WORK-REG TO DET-DEFICIT
032000     MOVE DL-READINESS OF WORK-REG TO DET-READINESS
032100     MOVE DL-PROT-FLAG OF WORK-REG TO DET-PROT-FLAG
032200     WRITE LINEA-HISTORICO FROM WKS-LINEA-DETALLE.
032300 120-IMPRIME-DETALLE-E. EXIT.
032400 
032500 130-ACUMULAR-SUBTOTAL SECTION.
032600     ADD DL-KCAL-IN  OF WORK-REG TO WKS-SUB-KCAL-IN
032700     ADD DL-KCAL-OUT OF WORK-REG TO WKS-SUB-KCAL-OUT
032800     ADD 1           TO WKS-SUB-RENGLONES.
032900 130-ACUMULAR-SUBTOTAL-E. EXIT.
033000 
033100 140-ACUMULAR-GRAN-TOTAL SECTION.
033200     ADD DL-KCAL-IN  OF WORK-REG TO WKS-GRAN-KCAL-IN
033300     ADD DL-KCAL-OUT OF WORK-REG TO WKS-GRAN-KCAL-OUT
033400     ADD DL-DEFICIT  OF WORK-REG TO WKS-GRAN-DEFICIT
033500     ADD 1           TO WKS-GRAN-RENGLONES.
033600 140-ACUMULAR-GRAN-TOTAL-E. EXIT.
033700 
033800 200-IMPRIME-SUBTOTAL SECTION.
033900     MOVE SPACES              TO WKS-LINEA-SUBTOTAL
034000     MOVE WKS-SUB-KCAL-IN     TO SUB-KCAL-IN
034100     MOVE WKS-SUB-KCAL-OUT    TO SUB-KCAL-OUT
034200     MOVE WKS-SUB-RENGLONES   TO SUB-RENGLONES
034300     WRITE LINEA-HISTORICO FROM WKS-LINEA-SUBTOTAL
034400     MOVE ZERO TO WKS-SUB-KCAL-IN, WKS-SUB-KCAL-OUT,
034500                  WKS-SUB-RENGLONES.
034600 200-IMPRIME-SUBTOTAL-E. EXIT.
034700 
034800 210-IMPRIME-GRAN-TOTAL SECTION.
034900     MOVE SPACES               TO WKS-LINEA-GRAN-TOTAL
035000     MOVE WKS-GRAN-KCAL-IN     TO GT-KCAL-IN
035100     MOVE WKS-GRAN-KCAL-OUT    TO GT-KCAL-OUT
035200     MOVE WKS-GRAN-DEFICIT     TO GT-DEFICIT
035300     MOVE WKS-GRAN-RENGLONES   TO GT-RENGLONES
035400     WRITE LINEA-HISTORICO FROM WKS-LINEA-GRAN-TOTAL.
035500 210-IMPRIME-GRAN-TOTAL-E. EXIT.
035600 
035700 990-CERRAR-ARCHIVOS SECTION.
035800     CLOSE DLYLOG, HISTRPT.
035900 990-CERRAR-ARCHIVOS-E. EXIT.
036000 