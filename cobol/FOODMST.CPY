000100******************************************************************
000200*              M A E S T R O   D E   A L I M E N T O S           *
000300*------------------------------------------------------------------
000400* UN REGISTRO POR ALIMENTO CATALOGADO. LOS MACROS VIENEN DADOS   *
000500* POR CADA 100 GRAMOS DE PRODUCTO. SE CARGA A TABLA EN MEMORIA   *
000600* (VER CARGA-TABLA-ALIMENTOS), ARCHIVO ORDENADO POR FOOD-ID PARA *
000700* PERMITIR SEARCH ALL EN LA VALUACION DE CADA RENGLON DE COMIDA. *
000800******************************************************************
000900 01  FOOD-MASTER-REC.
001000     05  FOOD-ID                  PIC 9(04).
001100     05  FOOD-NAME                PIC X(20).
001200     05  FOOD-PROT-100G           PIC 9(03)V99.
001300     05  FOOD-CARB-100G           PIC 9(03)V99.
001400     05  FOOD-FAT-100G            PIC 9(03)V99.
001500     05  FOOD-KCAL-100G           PIC 9(04)V99.
001700