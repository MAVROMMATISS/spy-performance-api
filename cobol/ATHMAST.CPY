000100******************************************************************
000200*               M A E S T R O   D E   A T L E T A S              *
000300*------------------------------------------------------------------
000400* UN REGISTRO POR ATLETA INSCRITO EN EL SISTEMA SPY PERFORMANCE. *
000500* SE CARGA COMPLETO A TABLA EN MEMORIA AL INICIO DE CADA CORRIDA *
000600* (VER CARGA-TABLA-ATLETAS). ARCHIVO ORDENADO ASCENDENTE POR     *
000700* ATH-ID PARA PERMITIR SEARCH ALL.                               *
000800******************************************************************
000900 01  ATHLETE-MASTER-REC.
001000     05  ATH-ID                   PIC 9(04).
001100     05  ATH-NAME                 PIC X(20).
001200     05  ATH-HRV-BASELINE         PIC 9(03)V9.
001300     05  ATH-WEIGHT-GOAL-KG       PIC 9(03)V99.
001400     05  ATH-PROT-MIN-G           PIC 9(03)V9.
001500     05  ATH-PROT-MAX-G           PIC 9(03)V9.
001600     05  ATH-MAINT-KCAL           PIC 9(04).
001800