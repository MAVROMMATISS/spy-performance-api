000100******************************************************************
000200*         T R A N S A C C I O N   D E   P E S O   D I A R I O    *
000300*------------------------------------------------------------------
000400* UN REGISTRO POR PESAJE DE ATLETA. ARCHIVO ORDENADO ASCENDENTE *
000500* POR WT-ATH-ID Y DENTRO DE CADA ATLETA POR WT-DATE.             *
000600******************************************************************
000700 01  WEIGHT-TRANS-REC.
000800     05  WT-ATH-ID                PIC 9(04).
000900     05  WT-DATE                  PIC 9(08).
001000     05  WT-WEIGHT-KG             PIC 9(03)V99.
001200