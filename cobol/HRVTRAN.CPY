000100******************************************************************
000200*      T R A N S A C C I O N   D E   H R V   Y   A N S           *
000300*------------------------------------------------------------------
000400* UN REGISTRO POR NOCHE/DIA DE ATLETA CON LECTURA DE VARIABILIDAD*
000500* DE RITMO CARDIACO Y CARGA DEL SISTEMA NERVIOSO AUTONOMO.       *
000600* HV-ANS-CHARGE PUEDE VENIR NEGATIVO. ARCHIVO ORDENADO ASCENDENTE*
000700* POR HV-ATH-ID Y DENTRO DE CADA ATLETA POR HV-DATE.             *
000800******************************************************************
000900 01  HRV-TRANS-REC.
001000     05  HV-ATH-ID                PIC 9(04).
001100     05  HV-DATE                  PIC 9(08).
001200     05  HV-HRV-MS                PIC 9(03)V9.
001300     05  HV-ANS-CHARGE            PIC S9(02)V9.
001400     05  HV-SLEEP-HRS             PIC 9(02)V9.
001600