000100******************************************************************
000200* FECHA       : 14/06/1989                                      *
000300* PROGRAMADOR : J. CASTILLO (JCAS)                              *
000400* APLICACION  : SPY PERFORMANCE - SEGUIMIENTO DE ATLETAS         *
000500* PROGRAMA    : SPYPOST                                         *
000600* TIPO        : BATCH - PROCESO NOCTURNO                        *
000700* DESCRIPCION : CRUZA LAS CUATRO TRANSACCIONES DIARIAS DE CADA   *
000800*             : ATLETA (PESO, COMIDA, ENTRENO, HRV/ANS) CONTRA   *
000900*             : EL MAESTRO DE ATLETAS Y EL MAESTRO DE ALIMENTOS, *
001000*             : CALCULA MACROS, DEFICIT Y READINESS, Y DEJA UN   *
001100*             : REGISTRO DIARIO POR ATLETA EN DLYLOG.            *
001200* ARCHIVOS    : ATHMAST=E,FOODMST=E,WGTTRAN=E,MEALTRN=E          *
001300*             : TRNTRAN=E,HRVTRAN=E,DLYLOG=S,CTLRPT=S            *
001400* ACCION (ES) : P=POSTEO DIARIO                                 *
001500* INSTALADO   : 14/06/1989                                      *
001600* NOMBRE      : POSTEO DIARIO SPY PERFORMANCE                   *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     SPYPOST.
002000 AUTHOR.         J CASTILLO.
002100 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - CENTRO DE COMPUTO.
002200 DATE-WRITTEN.   06/14/1989.
002300 DATE-COMPILED.
002400 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S       *
002700*------------------------------------------------------------------
002800* FECHA      PROGRAMADOR   TICKET     DESCRIPCION                *
002900* ---------- ------------- ---------- ----------------------------
003000* 06/14/1989 JCAS          SPY-0001   VERSION ORIGINAL DEL POSTEO *
003100*                                     DIARIO, TABLAS EN MEMORIA   *CD01989
003200*                                     Y MERGE DE LAS 4 TRANSAC.  *CD01989
003300* 09/02/1989 JCAS          SPY-0007   SE AGREGA VALIDACION DE    *CD01990
003400*                                     FECHA NUMERICA NO CERO EN  *CD01990
003500*                                     LAS 4 TRANSACCIONES.       *CD01990
003600* 03/11/1990 MELO          SPY-0014   CORRECCION CLASIFICADOR DE *CD01991
003700*                                     READINESS, FALTABA EL VETO *CD01991
003800*                                     DE ANS-CHARGE NEGATIVO.    *CD01991
003900* 07/22/1991 MELO          SPY-0019   SE AGREGA RECHAZO DE       *CD01992
004000*                                     ALIMENTO NO ENCONTRADO EN  *CD01992
004100*                                     TABLA DE ALIMENTOS.        *CD01992
004200* 05/04/1993 RQUIJ         SPY-0026   REDONDEO A 2 DECIMALES EN  *CD01993
004300*                                     VALUACION DE MACROS POR    *CD01993
004400*                                     RENGLON DE COMIDA.         *CD01993
004500* 01/17/1995 RQUIJ         SPY-0031   SE AGREGA BANDERA DE       *CD01994
004600*                                     PROTEINA (LOW/OK/HIGH) AL  *CD01994
004700*                                     REGISTRO DIARIO.           *CD01994
004800* 11/30/1998 RQUIJ         SPY-0040   REVISION GENERAL DE FECHAS *CD01995
004900*                                     PARA EL CAMBIO DE SIGLO.   *CD01995
005000*                                     FECHAS YA VENIAN EN 8      *CD01995
005100*                                     POSICIONES AAAAMMDD, NO SE *CD01995
005200*                                     ENCONTRO IMPACTO DE Y2K.   *CD01995
005300* 08/09/2001 HBARR         SPY-0048   SE AGREGA REPORTE DE       *CD01996
005400*                                     CONTROL CON LEIDOS,        *CD01996
005500*                                     ACEPTADOS Y RECHAZADOS POR *CD01996
005600*                                     ARCHIVO DE ENTRADA.        *CD01996
005700* 02/19/2004 HBARR         SPY-0055   ATLETA NO ENCONTRADO EN EL *CD01997
005800*                                     MAESTRO YA NO DETIENE LA   *CD01997
005900*                                     CORRIDA, SOLO SE RECHAZA Y *CD01997
006000*                                     SE CUENTA LA TRANSACCION.  *CD01997
006100* 02/18/2006 RQUIJ         SPY-0066   SE QUITA EL SPECIAL-NAMES  *CD01998
006200*                                     (TOP-OF-FORM, CLASE        *CD01998
006300*                                     NUMERICO-VALIDO, UPSI-0)   *CD01998
006400*                                     QUE NO SE USABA EN NINGUNA *CD01998
006500*                                     PARTE DE LA DIVISION DE    *CD01998
006600*                                     PROCEDIMIENTOS.            *CD01998
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200******************************************************************
007300*              A R C H I V O S   D E   E N T R A D A            *
007400******************************************************************
007500     SELECT ATHMAST ASSIGN    TO ATHMAST
007600            ORGANIZATION      IS LINE SEQUENTIAL
007700            FILE STATUS       IS FS-ATHMAST.
007800     SELECT FOODMST ASSIGN    TO FOODMST
007900            ORGANIZATION      IS LINE SEQUENTIAL
008000            FILE STATUS       IS FS-FOODMST.
008100     SELECT WGTTRAN ASSIGN    TO WGTTRAN
008200            ORGANIZATION      IS LINE SEQUENTIAL
008300            FILE STATUS       IS FS-WGTTRAN.
008400     SELECT MEALTRN ASSIGN    TO MEALTRN
008500            ORGANIZATION      IS LINE SEQUENTIAL
008600            FILE STATUS       IS FS-MEALTRN.
008700     SELECT TRNTRAN ASSIGN    TO TRNTRAN
008800            ORGANIZATION      IS LINE SEQUENTIAL
008900            FILE STATUS       IS FS-TRNTRAN.
009000     SELECT HRVTRAN ASSIGN    TO HRVTRAN
009100            ORGANIZATION      IS LINE SEQUENTIAL
009200            FILE STATUS       IS FS-HRVTRAN.
009300******************************************************************
009400*              A R C H I V O S   D E   S A L I D A              *
009500******************************************************************
009600     SELECT DLYLOG  ASSIGN    TO DLYLOG
009700            ORGANIZATION      IS LINE SEQUENTIAL
009800            FILE STATUS       IS FS-DLYLOG.
009900     SELECT CTLRPT  ASSIGN    TO CTLRPT
010000            ORGANIZATION      IS LINE SEQUENTIAL
010100            FILE STATUS       IS FS-CTLRPT.
010200 
010300 DATA DIVISION.
010400 FILE SECTION.
010500*1 -->MAESTRO DE ATLETAS, SE CARGA A TABLA EN MEMORIA
010600 FD  ATHMAST.
010700     COPY ATHMAST.
010800*2 -->MAESTRO DE ALIMENTOS, SE CARGA A TABLA EN MEMORIA
010900 FD  FOODMST.
011000     COPY FOODMST.
011100*3 -->TRANSACCION DE PESO DIARIO
011200 FD  WGTTRAN.
011300     COPY WGTTRAN.
011400*4 -->TRANSACCION DE COMIDA (UN RENGLON POR ALIMENTO)
011500 FD  MEALTRN.
011600     COPY MEALTRN.
011700*5 -->TRANSACCION DE SESION DE ENTRENAMIENTO
011800 FD  TRNTRAN.
011900     COPY TRNTRAN.
012000*6 -->TRANSACCION DE HRV Y CARGA DEL SISTEMA NERVIOSO AUTONOMO
012100 FD  HRVTRAN.
012200     COPY HRVTRAN.
012300*7 -->REGISTRO DIARIO CONSOLIDADO, UNA LINEA POR ATLETA-DIA
012400 FD  DLYLOG.
012500     COPY DLYLOG.
012600*8 -->REPORTE DE CONTROL DE FIN DE CORRIDA
012700 FD  CTLRPT.
012800 01  LINEA-CONTROL                PIC X(132).
012900 
013000 WORKING-STORAGE SECTION.
013100******************************************************************
013200*               C A M P O S    D E    T R A B A J O              *
013300******************************************************************
013400 01  WKS-CAMPOS-DE-TRABAJO.
013500     05  WKS-PROGRAMA              PIC X(08) VALUE "SPYPOST".
013600 
013700******************************************************************
013800*             B A N D E R A S   D E   F I N   D E   A R C H I V O*
013900******************************************************************
014000 01  WKS-BANDERAS-FIN.
014100     05  WKS-FIN-ATHMAST           PIC 9(01) VALUE ZERO.
014200         88  FIN-ATHMAST                      VALUE 1.
014300     05  WKS-FIN-FOODMST           PIC 9(01) VALUE ZERO.
014400         88  FIN-FOODMST                       VALUE 1.
014500     05  WKS-FIN-WT                PIC 9(01) VALUE ZERO.
014600         88  FIN-WT                            VALUE 1.
014700     05  WKS-FIN-ML                PIC 9(01) VALUE ZERO.
014800         88  FIN-ML                            VALUE 1.
014900     05  WKS-FIN-TR                PIC 9(01) VALUE ZERO.
015000         88  FIN-TR                            VALUE 1.
015100     05  WKS-FIN-HV                PIC 9(01) VALUE ZERO.
015200         88  FIN-HV                            VALUE 1.
015300     05  WKS-FIN-MERGE             PIC 9(01) VALUE ZERO.
015400         88  FIN-MERGE                         VALUE 1.
015500     05  WKS-ATLETA-VALIDO        PIC 9(01) VALUE ZERO.
015600         88  ATLETA-OK                         VALUE 1.
015700     05  WKS-ALIMENTO-VALIDO      PIC 9(01) VALUE ZERO.
015800         88  WKS-ALIMENTO-OK                   VALUE 1.
015900     05  WKS-HRV-PRESENTE         PIC 9(01) VALUE ZERO.
016000         88  HRV-PRESENTE                      VALUE 1.
016100 
016200******************************************************************
016300*         L L A V E S   D E L   M E R G E   D E   4   V I A S    *
016400******************************************************************
016500 01  WKS-LLAVE-WT.
016600     05  WKS-LLAVE-WT-ATH          PIC 9(04).
016700     05  WKS-LLAVE-WT-FEC          PIC 9(08).
016800 01  WKS-LLAVE-ML.
016900     05  WKS-LLAVE-ML-ATH          PIC 9(04).
017000     05  WKS-LLAVE-ML-FEC          PIC 9(08).
017100 01  WKS-LLAVE-TR.
017200     05  WKS-LLAVE-TR-ATH          PIC 9(04).
017300     05  WKS-LLAVE-TR-FEC          PIC 9(08).
017400 01  WKS-LLAVE-HV.
017500     05  WKS-LLAVE-HV-ATH          PIC 9(04).
017600     05  WKS-LLAVE-HV-FEC          PIC 9(08).
017700 01  WKS-LLAVE-MENOR.
017800     05  WKS-LLAVE-MENOR-ATH       PIC 9(04).
017900     05  WKS-LLAVE-MENOR-FEC       PIC 9(08).
018000 01  WKS-LLAVE-MENOR-NUM REDEFINES WKS-LLAVE-MENOR
018100                                   PIC 9(12).
018200 01  WKS-ATH-ID-ACTUAL             PIC 9(04) VALUE ZERO.
018300 01  WKS-FECHA-ACTUAL              PIC 9(08) VALUE ZERO.
018400 
018500******************************************************************
018600*          T A B L A S   D E   A T L E T A S  Y  A L I M E N T O S
018700******************************************************************
018800 01  WKS-TAB-LONG-ATH              PIC 9(04) COMP VALUE ZERO.
018900 01  WKS-TAB-LONG-FOOD             PIC 9(04) COMP VALUE ZERO.
019000 01  WKS-TABLA-ATLETAS.
019100     05  WKS-REG-ATLETA OCCURS 1 TO 500 TIMES
019200                        DEPENDING ON WKS-TAB-LONG-ATH
019300                        ASCENDING KEY IS WKS-TAB-ATH-ID
019400                        INDEXED BY WKS-IX-ATH.
019500         10  WKS-TAB-ATH-ID            PIC 9(04).
019600         10  WKS-TAB-ATH-NOMBRE        PIC X(20).
019700         10  WKS-TAB-ATH-HRV-BASE      PIC 9(03)V9.
019800         10  WKS-TAB-ATH-PESO-META     PIC 9(03)V99.
019900         10  WKS-TAB-ATH-PROT-MIN      PIC 9(03)V9.
020000         10  WKS-TAB-ATH-PROT-MAX      PIC 9(03)V9.
020100         10  WKS-TAB-ATH-MAINT-KCAL    PIC 9(04).
020200 01  WKS-TABLA-ALIMENTOS.
020300     05  WKS-REG-ALIMENTO OCCURS 1 TO 2000 TIMES
020400                        DEPENDING ON WKS-TAB-LONG-FOOD
020500                        ASCENDING KEY IS WKS-TAB-FOOD-ID
020600                        INDEXED BY WKS-IX-FOOD.
020700         10  WKS-TAB-FOOD-ID           PIC 9(04).
020800         10  WKS-TAB-FOOD-NOMBRE       PIC X(20).
020900         10  WKS-TAB-FOOD-PROT         PIC 9(03)V99.
021000         10  WKS-TAB-FOOD-CARB         PIC 9(03)V99.
021100         10  WKS-TAB-FOOD-FAT          PIC 9(03)V99.
021200         10  WKS-TAB-FOOD-KCAL         PIC 9(04)V99.
021300 
021400******************************************************************
021500*             A T L E T A   C A C H E A D O   D E L   D I A      *
021600******************************************************************
021700 01  WKS-ATLETA-ACTUAL.
021800     05  WKS-ATL-NOMBRE                PIC X(20).
021900     05  WKS-ATL-HRV-BASE              PIC 9(03)V9.
022000     05  WKS-ATL-PROT-MIN              PIC 9(03)V9.
022100     05  WKS-ATL-PROT-MAX              PIC 9(03)V9.
022200     05  WKS-ATL-MAINT-KCAL            PIC 9(04).
022300 
022400******************************************************************
022500*               A C U M U L A D O R E S   D E L   D I A          *
022600******************************************************************
022700 01  WKS-ACUM-DIA.
022800     05  WKS-DIA-PESO-KG               PIC 9(03)V99 VALUE ZERO.
022900     05  WKS-DIA-PROT-G                PIC 9(04)V99 VALUE ZERO.
023000     05  WKS-DIA-CARB-G                PIC 9(04)V99 VALUE ZERO.
023100     05  WKS-DIA-FAT-G                 PIC 9(04)V99 VALUE ZERO.
023200     05  WKS-DIA-KCAL-IN               PIC 9(05)V99 VALUE ZERO.
023300     05  WKS-DIA-KCAL-OUT              PIC 9(05)    VALUE ZERO.
023400     05  WKS-DIA-MIN-ENTR              PIC 9(05)V9  VALUE ZERO.
023500     05  WKS-DIA-HRV-MS                PIC 9(03)V9  VALUE ZERO.
023600     05  WKS-DIA-ANS-CARGA             PIC S9(02)V9 VALUE ZERO.
023700     05  WKS-DIA-SUENO-HRS             PIC 9(02)V9  VALUE ZERO.
023800     05  WKS-DIA-DEFICIT               PIC S9(05)V99 VALUE ZERO.
023900     05  WKS-DIA-READINESS             PIC X(08)    VALUE SPACES.
024000     05  WKS-DIA-PROT-FLAG             PIC X(05)    VALUE SPACES.
024100 
024200 01  WKS-ITEM-COMIDA.
024300     05  WKS-ITEM-PROT                 PIC 9(03)V99 VALUE ZERO.
024400     05  WKS-ITEM-CARB                 PIC 9(03)V99 VALUE ZERO.
024500     05  WKS-ITEM-FAT                  PIC 9(03)V99 VALUE ZERO.
024600     05  WKS-ITEM-KCAL                 PIC 9(05)V99 VALUE ZERO.
024700 
024800 01  WKS-READI-PCT                     PIC 9(03)V9 VALUE ZERO.
024900 
025000******************************************************************
025100*        F E C H A   D E L   S I S T E M A   ( E N C A B E Z )   *
025200******************************************************************
025300 01  WKS-FECHA-SISTEMA.
025400     05  WKS-FEC-SIS                   PIC 9(08) VALUE ZERO.
025500 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
025600     05  WKS-FEC-SIS-AAAA              PIC 9(04).
025700     05  WKS-FEC-SIS-MM                PIC 9(02).
025800     05  WKS-FEC-SIS-DD                PIC 9(02).
025900 
026000******************************************************************
026100*        C O N T A D O R E S   E S T A D I S T I C A S           *
026200******************************************************************
026300 01  WKS-CONTADORES.
026400     05  WKS-LEIDOS-WT                 PIC 9(07) COMP VALUE ZERO.
026500     05  WKS-ACEPT-WT                  PIC 9(07) COMP VALUE ZERO.
026600     05  WKS-RECHAZ-WT                 PIC 9(07) COMP VALUE ZERO.
026700     05  WKS-LEIDOS-ML                 PIC 9(07) COMP VALUE ZERO.
026800     05  WKS-ACEPT-ML                  PIC 9(07) COMP VALUE ZERO.
026900     05  WKS-RECHAZ-ML                 PIC 9(07) COMP VALUE ZERO.
027000     05  WKS-LEIDOS-TR                 PIC 9(07) COMP VALUE ZERO.
027100     05  WKS-ACEPT-TR                  PIC 9(07) COMP VALUE ZERO.
027200     05  WKS-RECHAZ-TR                 PIC 9(07) COMP VALUE ZERO.
027300     05  WKS-LEIDOS-HV                 PIC 9(07) COMP VALUE ZERO.
027400     05  WKS-ACEPT-HV                  PIC 9(07) COMP VALUE ZERO.
027500     05  WKS-RECHAZ-HV                 PIC 9(07) COMP VALUE ZERO.
027600     05  WKS-ESCRITOS-DL               PIC 9(07) COMP VALUE ZERO.
027700     05  WKS-MASK                      PIC ZZZ,ZZ9.
027800 
027900******************************************************************
028000*            L I N E A S   D E L   R E P O R T E   D E   C T L   *
028100******************************************************************
028200 01  WKS-LINEA-CTL-ENCAB.
028300     05  FILLER                        PIC X(10) VALUE SPACES.
028400     05  CTL-ENC-TITULO                PIC X(40) VALUE SPACES.
028500     05  FILLER                        PIC X(82) VALUE SPACES.
028600 01  WKS-LINEA-CTL-DET REDEFINES WKS-LINEA-CTL-ENCAB.
028700     05  CTL-DET-ARCHIVO               PIC X(15).
028800     05  FILLER                        PIC X(02) VALUE SPACES.
028900     05  CTL-DET-LEIDOS                PIC ZZZ,ZZ9.
029000     05  FILLER                        PIC X(02) VALUE SPACES.
029100     05  CTL-DET-ACEPTADOS             PIC ZZZ,ZZ9.
029200     05  FILLER                        PIC X(02) VALUE SPACES.
029300     05  CTL-DET-RECHAZADOS            PIC ZZZ,ZZ9.
029400     05  FILLER                        PIC X(90) VALUE SPACES.
029500 
029600 01  FS-ATHMAST                        PIC 9(02) VALUE ZERO.
029700 01  FS-FOODMST                        PIC 9(02) VALUE ZERO.
029800 01  FS-WGTTRAN                        PIC 9(02) VALUE ZERO.
029900 01  FS-MEALTRN                        PIC 9(02) VALUE ZERO.
030000 01  FS-TRNTRAN                        PIC 9(02) VALUE ZERO.
030100 01  FS-HRVTRAN                        PIC 9(02) VALUE ZERO.
030200 01  FS-DLYLOG                         PIC 9(02) VALUE ZERO.
030300 01  FS-CTLRPT                         PIC 9(02) VALUE ZERO.
030400******************************************************************
030500 PROCEDURE DIVISION.
030600 000-MAIN SECTION.
030700     PERFORM 010-ABRIR-ARCHIVOS
030800     PERFORM 020-CARGAR-TABLA-ATLETAS
030900     PERFORM 030-CARGAR-TABLA-ALIMENTOS
031000     PERFORM 040-LEER-SIGUIENTE-WT
031100     PERFORM 041-LEER-SIGUIENTE-ML
031200     PERFORM 042-LEER-SIGUIENTE-TR
031300     PERFORM 043-LEER-SIGUIENTE-HV
031400     PERFORM 050-DETERMINAR-LLAVE-MENOR
031500     PERFORM 100-PROCESAR-ATLETA-DIA UNTIL FIN-MERGE
031600     PERFORM 900-IMPRIME-CONTROL-REPORT
031700     PERFORM 990-CERRAR-ARCHIVOS
031800     STOP RUN.
031900 000-MAIN-E. EXIT.
032000 
032100*APERTURA DE LOS 6 ARCHIVOS DE ENTRADA Y LOS 2 DE SALIDA
032200 010-ABRIR-ARCHIVOS SECTION.
032300     OPEN INPUT  ATHMAST, FOODMST, WGTTRAN, MEALTRN, TRNTRAN,
032400                 HRVTRAN
032500     OPEN OUTPUT DLYLOG, CTLRPT
032600 
032700     IF FS-ATHMAST NOT = 0 OR FS-FOODMST NOT = 0 OR
032800        FS-WGTTRAN NOT = 0 OR FS-MEALTRN NOT = 0 OR
032900        FS-TRNTRAN NOT = 0 OR FS-HRVTRAN NOT = 0 OR
033000        FS-DLYLOG  NOT = 0 OR FS-CTLRPT  NOT = 0
033100        DISPLAY "***********************************************"
033200        DISPLAY "*     ERROR AL ABRIR ARCHIVOS DE SPYPOST      *"
033300        DISPLAY "***********************************************"
033400        DISPLAY "* FS ATHMAST : " FS-ATHMAST " FOODMST : "
033500                                   FS-FOODMST
033600        DISPLAY "* FS WGTTRAN : " FS-WGTTRAN " MEALTRN : "
033700                                   FS-MEALTRN
033800        DISPLAY "* FS TRNTRAN : " FS-TRNTRAN " HRVTRAN : "
033900                                   FS-HRVTRAN
034000        DISPLAY "* FS DLYLOG  : " FS-DLYLOG  " CTLRPT  : "
034100                                   FS-CTLRPT
034200        DISPLAY "***********************************************"
034300        MOVE 91 TO RETURN-CODE
034400        PERFORM 990-CERRAR-ARCHIVOS
034500        STOP RUN
034600     END-IF.
034700 010-ABRIR-ARCHIVOS-E. EXIT.
034800 
034900*CARGA EL MAESTRO DE ATLETAS COMPLETO A TABLA EN MEMORIA
035000 020-CARGAR-TABLA-ATLETAS SECTION.
035100     PERFORM 021-LEER-UN-ATLETA UNTIL FIN-ATHMAST.
035200 020-CARGAR-TABLA-ATLETAS-E. EXIT.
035300 
035400 021-LEER-UN-ATLETA SECTION.
035500     READ ATHMAST
035600        AT END
035700           SET FIN-ATHMAST TO TRUE
035800        NOT AT END
035900           ADD 1 TO WKS-TAB-LONG-ATH
036000           MOVE ATH-ID
036100                TO WKS-TAB-ATH-ID        (WKS-TAB-LONG-ATH)
036200           MOVE ATH-NAME
036300                TO WKS-TAB-ATH-NOMBRE    (WKS-TAB-LONG-ATH)
036400           MOVE ATH-HRV-BASELINE
036500                TO WKS-TAB-ATH-HRV-BASE  (WKS-TAB-LONG-ATH)
036600           MOVE ATH-WEIGHT-GOAL-KG
036700                TO WKS-TAB-ATH-PESO-META (WKS-TAB-LONG-ATH)
036800           MOVE ATH-PROT-MIN-G
036900                TO WKS-TAB-ATH-PROT-MIN  (WKS-TAB-LONG-ATH)
037000           MOVE ATH-PROT-MAX-G
037100                TO WKS-TAB-ATH-PROT-MAX  (WKS-TAB-LONG-ATH)
037200           MOVE ATH-MAINT-KCAL
037300                TO WKS-TAB-ATH-MAINT-KCAL(WKS-TAB-LONG-ATH)
037400     END-READ.
037500 021-LEER-UN-ATLETA-E. EXIT.
037600 
037700*CARGA EL MAESTRO DE ALIMENTOS COMPLETO A TABLA EN MEMORIA
037800 030-CARGAR-TABLA-ALIMENTOS SECTION.
037900     PERFORM 031-LEER-UN-ALIMENTO UNTIL FIN-FOODMST.
038000 030-CARGAR-TABLA-ALIMENTOS-E. EXIT.
038100 
038200 031-LEER-UN-ALIMENTO SECTION.
038300     READ FOODMST
038400        AT END
038500           SET FIN-FOODMST TO TRUE
038600        NOT AT END
038700           ADD 1 TO WKS-TAB-LONG-FOOD
038800           MOVE FOOD-ID
038900                TO WKS-TAB-FOOD-ID    (WKS-TAB-LONG-FOOD)
039000           MOVE FOOD-NAME
039100                TO WKS-TAB-FOOD-NOMBRE(WKS-TAB-LONG-FOOD)
039200           MOVE FOOD-PROT-100G
039300                TO WKS-TAB-FOOD-PROT  (WKS-TAB-LONG-FOOD)
039400           MOVE FOOD-CARB-100G
039500                TO WKS-TAB-FOOD-CARB  (WKS-TAB-LONG-FOOD)
039600           MOVE FOOD-FAT-100G
039700                TO WKS-TAB-FOOD-FAT   (WKS-TAB-LONG-FOOD)
039800           MOVE FOOD-KCAL-100G
039900                TO WKS-TAB-FOOD-KCAL  (WKS-TAB-LONG-FOOD)
040000     END-READ.
040100 031-LEER-UN-ALIMENTO-E. EXIT.
040200 
040300*LECTURA DE LA SIGUIENTE TRANSACCION DE PESO, CON SU LLAVE
040400 040-LEER-SIGUIENTE-WT SECTION.
040500     READ WGTTRAN
040600        AT END
040700           SET FIN-WT TO TRUE
040800           MOVE HIGH-VALUES TO WKS-LLAVE-WT
040900        NOT AT END
041000           MOVE WT-ATH-ID TO WKS-LLAVE-WT-ATH
041100           MOVE WT-DATE   TO WKS-LLAVE-WT-FEC
041200     END-READ.
041300 040-LEER-SIGUIENTE-WT-E. EXIT.
041400 
041500*LECTURA DE LA SIGUIENTE TRANSACCION DE COMIDA, CON SU LLAVE
041600 041-LEER-SIGUIENTE-ML SECTION.
041700     READ MEALTRN
041800        AT END
041900           SET FIN-ML TO TRUE
042000           MOVE HIGH-VALUES TO WKS-LLAVE-ML
042100        NOT AT END
042200           MOVE ML-ATH-ID TO WKS-LLAVE-ML-ATH
042300           MOVE ML-DATE   TO WKS-LLAVE-ML-FEC
042400     END-READ.
042500 041-LEER-SIGUIENTE-ML-E. EXIT.
042600 
042700*LECTURA DE LA SIGUIENTE TRANSACCION DE ENTRENO, CON SU LLAVE
042800 042-LEER-SIGUIENTE-TR SECTION.
042900     READ TRNTRAN
043000        AT END
043100           SET FIN-TR TO TRUE
043200           MOVE HIGH-VALUES TO WKS-LLAVE-TR
043300        NOT AT END
043400           MOVE TR-ATH-ID TO WKS-LLAVE-TR-ATH
043500           MOVE TR-DATE   TO WKS-LLAVE-TR-FEC
043600     END-READ.
043700 042-LEER-SIGUIENTE-TR-E. EXIT.
043800 
043900*LECTURA DE LA SIGUIENTE TRANSACCION DE HRV, CON SU LLAVE
044000 043-LEER-SIGUIENTE-HV SECTION.
044100     READ HRVTRAN
044200        AT END
044300           SET FIN-HV TO TRUE
044400           MOVE HIGH-VALUES TO WKS-LLAVE-HV
044500        NOT AT END
044600           MOVE HV-ATH-ID TO WKS-LLAVE-HV-ATH
044700           MOVE HV-DATE   TO WKS-LLAVE-HV-FEC
044800     END-READ.
044900 043-LEER-SIGUIENTE-HV-E. EXIT.
045000 
045100*DETERMINA LA LLAVE (ATLETA,FECHA) MAS BAJA ENTRE LOS 4 BUFFERS
045200 050-DETERMINAR-LLAVE-MENOR SECTION.
045300     MOVE WKS-LLAVE-WT TO WKS-LLAVE-MENOR
045400     IF WKS-LLAVE-ML < WKS-LLAVE-MENOR
045500        MOVE WKS-LLAVE-ML TO WKS-LLAVE-MENOR
045600     END-IF
045700     IF WKS-LLAVE-TR < WKS-LLAVE-MENOR
045800        MOVE WKS-LLAVE-TR TO WKS-LLAVE-MENOR
045900     END-IF
046000     IF WKS-LLAVE-HV < WKS-LLAVE-MENOR
046100        MOVE WKS-LLAVE-HV TO WKS-LLAVE-MENOR
046200     END-IF
046300     IF FIN-WT AND FIN-ML AND FIN-TR AND FIN-HV
046400        SET FIN-MERGE TO TRUE
046500     END-IF.
046600 050-DETERMINAR-LLAVE-MENOR-E. EXIT.
046700 
046800*PROCESA UN ATLETA-DIA COMPLETO Y AVANZA AL SIGUIENTE
046900 100-PROCESAR-ATLETA-DIA SECTION.
047000     MOVE WKS-LLAVE-MENOR-ATH TO WKS-ATH-ID-ACTUAL
047100     MOVE WKS-LLAVE-MENOR-FEC TO WKS-FECHA-ACTUAL
047200     PERFORM 110-BUSCAR-ATLETA
047300     PERFORM 120-ACUMULAR-PESO
047400     PERFORM 130-ACUMULAR-COMIDAS
047500     PERFORM 140-ACUMULAR-ENTRENOS
047600     PERFORM 150-ACUMULAR-HRV
047700     IF ATLETA-OK
047800        PERFORM 160-CALCULAR-DEFICIT
047900        PERFORM 170-CLASIFICAR-READINESS
048000        PERFORM 180-VALIDAR-PROTEINA
048100        PERFORM 190-ESCRIBIR-DAILY-LOG
048200     END-IF
048300     PERFORM 050-DETERMINAR-LLAVE-MENOR.
048400 100-PROCESAR-ATLETA-DIA-E. EXIT.
048500 
048600*BUSCA AL ATLETA DEL DIA EN LA TABLA EN MEMORIA (SEARCH ALL)
048700 110-BUSCAR-ATLETA SECTION.
048800     INITIALIZE WKS-ACUM-DIA
048900     MOVE 0 TO WKS-HRV-PRESENTE
049000     MOVE 0 TO WKS-ATLETA-VALIDO
049100     SET WKS-IX-ATH TO 1
049200     SEARCH ALL WKS-REG-ATLETA
049300        AT END
049400           CONTINUE
049500        WHEN WKS-TAB-ATH-ID (WKS-IX-ATH) = WKS-ATH-ID-ACTUAL
049600           MOVE 1 TO WKS-ATLETA-VALIDO
049700           MOVE WKS-TAB-ATH-NOMBRE    (WKS-IX-ATH)
049800                TO WKS-ATL-NOMBRE
049900           MOVE WKS-TAB-ATH-HRV-BASE  (WKS-IX-ATH)
050000                TO WKS-ATL-HRV-BASE
050100           MOVE WKS-TAB-ATH-PROT-MIN  (WKS-IX-ATH)
050200                TO WKS-ATL-PROT-MIN
050300           MOVE WKS-TAB-ATH-PROT-MAX  (WKS-IX-ATH)
050400                TO WKS-ATL-PROT-MAX
050500           MOVE WKS-TAB-ATH-MAINT-KCAL(WKS-IX-ATH)
050600                TO WKS-ATL-MAINT-KCAL
050700     END-SEARCH.
050800 110-BUSCAR-ATLETA-E. EXIT.
050900 
051000*ACUMULA EL PESO DEL DIA (SOLO QUEDA EL ULTIMO PESAJE LEIDO)
051100 120-ACUMULAR-PESO SECTION.
051200     PERFORM 121-ACUMULAR-UN-PESO
051300        UNTIL WKS-LLAVE-WT-ATH NOT = WKS-ATH-ID-ACTUAL
051400           OR WKS-LLAVE-WT-FEC NOT = WKS-FECHA-ACTUAL
051500           OR FIN-WT.
051600 120-ACUMULAR-PESO-E. EXIT.
051700 
051800 121-ACUMULAR-UN-PESO SECTION.
051900     ADD 1 TO WKS-LEIDOS-WT
052000     IF WT-DATE IS NOT NUMERIC OR WT-DATE = ZERO
052100        ADD 1 TO WKS-RECHAZ-WT
052200     ELSE
052300        IF ATLETA-OK
052400           ADD 1 TO WKS-ACEPT-WT
052500           MOVE WT-WEIGHT-KG TO WKS-DIA-PESO-KG
052600        ELSE
052700           ADD 1 TO WKS-RECHAZ-WT
052800        END-IF
052900     END-IF
053000     PERFORM 040-LEER-SIGUIENTE-WT.
053100 121-ACUMULAR-UN-PESO-E. EXIT.
053200 
053300*ACUMULA LOS RENGLONES DE COMIDA DEL DIA
053400 130-ACUMULAR-COMIDAS SECTION.
053500     PERFORM 131-ACUMULAR-UNA-COMIDA
053600        UNTIL WKS-LLAVE-ML-ATH NOT = WKS-ATH-ID-ACTUAL
053700           OR WKS-LLAVE-ML-FEC NOT = WKS-FECHA-ACTUAL
053800           OR FIN-ML.
053900 130-ACUMULAR-COMIDAS-E. EXIT.
054000 
054100 131-ACUMULAR-UNA-COMIDA SECTION.
054200     ADD 1 TO WKS-LEIDOS-ML
054300     IF ML-DATE IS NOT NUMERIC OR ML-DATE = ZERO
054400        ADD 1 TO WKS-RECHAZ-ML
054500     ELSE
054600        IF NOT ATLETA-OK
054700           ADD 1 TO WKS-RECHAZ-ML
054800        ELSE
054900           IF ML-QTY-G IS NOT NUMERIC
055000              ADD 1 TO WKS-RECHAZ-ML
055100           ELSE
055200              PERFORM 132-VALUAR-ALIMENTO
055300              IF WKS-ALIMENTO-OK
055400                 ADD 1 TO WKS-ACEPT-ML
055500                 ADD WKS-ITEM-PROT TO WKS-DIA-PROT-G
055600                 ADD WKS-ITEM-CARB TO WKS-DIA-CARB-G
055700                 ADD WKS-ITEM-FAT  TO WKS-DIA-FAT-G
055800                 ADD WKS-ITEM-KCAL TO WKS-DIA-KCAL-IN
055900              ELSE
056000                 ADD 1 TO WKS-RECHAZ-ML
056100              END-IF
056200           END-IF
056300        END-IF
056400     END-IF
056500     PERFORM 041-LEER-SIGUIENTE-ML.
056600 131-ACUMULAR-UNA-COMIDA-E. EXIT.
056700 
056800*VALUA UN RENGLON DE COMIDA CONTRA LA TABLA DE ALIMENTOS
056900 132-VALUAR-ALIMENTO SECTION.
057000     MOVE 0 TO WKS-ALIMENTO-VALIDO
057100     MOVE ZERO TO WKS-ITEM-PROT, WKS-ITEM-CARB,
057200                  WKS-ITEM-FAT,  WKS-ITEM-KCAL
057300     SET WKS-IX-FOOD TO 1
057400     SEARCH ALL WKS-REG-ALIMENTO
057500        AT END
057600           CONTINUE
057700        WHEN WKS-TAB-FOOD-ID (WKS-IX-FOOD) = ML-FOOD-ID
057800           MOVE 1 TO WKS-ALIMENTO-VALIDO
057900           COMPUTE WKS-ITEM-PROT ROUNDED =
058000                   WKS-TAB-FOOD-PROT(WKS-IX-FOOD) * ML-QTY-G / 100
058100           COMPUTE WKS-ITEM-CARB ROUNDED =
058200                   WKS-TAB-FOOD-CARB(WKS-IX-FOOD) * ML-QTY-G / 100
058300           COMPUTE WKS-ITEM-FAT  ROUNDED =
058400                   WKS-TAB-FOOD-FAT (WKS-IX-FOOD) * ML-QTY-G / 100
058500           COMPUTE WKS-ITEM-KCAL ROUNDED =
058600                   WKS-TAB-FOOD-KCAL(WKS-IX-FOOD) * ML-QTY-G / 100
058700     END-SEARCH.
058800 132-VALUAR-ALIMENTO-E. EXIT.
058900 
059000*ACUMULA LAS SESIONES DE ENTRENAMIENTO DEL DIA
059100 140-ACUMULAR-ENTRENOS SECTION.
059200     PERFORM 141-ACUMULAR-UN-ENTRENO
059300        UNTIL WKS-LLAVE-TR-ATH NOT = WKS-ATH-ID-ACTUAL
059400           OR WKS-LLAVE-TR-FEC NOT = WKS-FECHA-ACTUAL
059500           OR FIN-TR.
059600 140-ACUMULAR-ENTRENOS-E. EXIT.
059700 
059800 141-ACUMULAR-UN-ENTRENO SECTION.
059900     ADD 1 TO WKS-LEIDOS-TR
060000     IF TR-DATE IS NOT NUMERIC OR TR-DATE = ZERO
060100        ADD 1 TO WKS-RECHAZ-TR
060200     ELSE
060300        IF ATLETA-OK
060400           ADD 1 TO WKS-ACEPT-TR
060500           ADD TR-KCAL         TO WKS-DIA-KCAL-OUT
060600           ADD TR-DURATION-MIN TO WKS-DIA-MIN-ENTR
060700        ELSE
060800           ADD 1 TO WKS-RECHAZ-TR
060900        END-IF
061000     END-IF
061100     PERFORM 042-LEER-SIGUIENTE-TR.
061200 141-ACUMULAR-UN-ENTRENO-E. EXIT.
061300 
061400*ACUMULA LA LECTURA DE HRV/ANS DEL DIA (NORMALMENTE UNA SOLA)
061500 150-ACUMULAR-HRV SECTION.
061600     PERFORM 151-ACUMULAR-UN-HRV
061700        UNTIL WKS-LLAVE-HV-ATH NOT = WKS-ATH-ID-ACTUAL
061800           OR WKS-LLAVE-HV-FEC NOT = WKS-FECHA-ACTUAL
061900           OR FIN-HV.
062000 150-ACUMULAR-HRV-E. EXIT.
062100 
062200 151-ACUMULAR-UN-HRV SECTION.
062300     ADD 1 TO WKS-LEIDOS-HV
062400     IF HV-DATE IS NOT NUMERIC OR HV-DATE = ZERO
062500        ADD 1 TO WKS-RECHAZ-HV
062600     ELSE
062700        IF ATLETA-OK
062800           ADD 1 TO WKS-ACEPT-HV
062900           MOVE HV-HRV-MS     TO WKS-DIA-HRV-MS
063000           MOVE HV-ANS-CHARGE TO WKS-DIA-ANS-CARGA
063100           MOVE HV-SLEEP-HRS  TO WKS-DIA-SUENO-HRS
063200           SET HRV-PRESENTE TO TRUE
063300        ELSE
063400           ADD 1 TO WKS-RECHAZ-HV
063500        END-IF
063600     END-IF
063700     PERFORM 043-LEER-SIGUIENTE-HV.
063800 151-ACUMULAR-UN-HRV-E. EXIT.
063900 
064000*CALCULA EL DEFICIT DEL DIA CONTRA EL MANTENIMIENTO DEL ATLETA
064100 160-CALCULAR-DEFICIT SECTION.
064200     COMPUTE WKS-DIA-DEFICIT ROUNDED =
064300             WKS-ATL-MAINT-KCAL + WKS-DIA-KCAL-OUT
064400             - WKS-DIA-KCAL-IN.
064500 160-CALCULAR-DEFICIT-E. EXIT.
064600 
064700*CLASIFICA LA READINESS DEL DIA SEGUN EL HRV CONTRA LA BASELINE
064800 170-CLASIFICAR-READINESS SECTION.
064900     MOVE SPACES TO WKS-DIA-READINESS
065000     IF HRV-PRESENTE AND WKS-ATL-HRV-BASE NOT = ZERO
065100        COMPUTE WKS-READI-PCT ROUNDED =
065200                WKS-DIA-HRV-MS / WKS-ATL-HRV-BASE * 100
065300        EVALUATE TRUE
065400           WHEN WKS-READI-PCT >= 100.0
065500                MOVE "HIGH"     TO WKS-DIA-READINESS
065600           WHEN WKS-READI-PCT >= 85.0
065700                MOVE "MODERATE" TO WKS-DIA-READINESS
065800           WHEN WKS-READI-PCT >= 70.0
065900                MOVE "LOW"      TO WKS-DIA-READINESS
066000           WHEN OTHER
066100                MOVE "RECOVERY" TO WKS-DIA-READINESS
066200        END-EVALUATE
066300        IF WKS-DIA-READINESS = "HIGH" AND WKS-DIA-ANS-CARGA < 0
066400           MOVE "MODERATE" TO WKS-DIA-READINESS
066500        END-IF
066600     END-IF.
066700 170-CLASIFICAR-READINESS-E. EXIT.
066800 
066900*COMPARA LA PROTEINA DEL DIA CONTRA LOS LIMITES DEL ATLETA
067000 180-VALIDAR-PROTEINA SECTION.
067100     EVALUATE TRUE
067200        WHEN WKS-ATL-PROT-MIN = ZERO AND WKS-ATL-PROT-MAX = ZERO
067300             MOVE "OK"   TO WKS-DIA-PROT-FLAG
067400        WHEN WKS-DIA-PROT-G < WKS-ATL-PROT-MIN
067500             MOVE "LOW"  TO WKS-DIA-PROT-FLAG
067600        WHEN WKS-DIA-PROT-G > WKS-ATL-PROT-MAX
067700             MOVE "HIGH" TO WKS-DIA-PROT-FLAG
067800        WHEN OTHER
067900             MOVE "OK"   TO WKS-DIA-PROT-FLAG
068000     END-EVALUATE.
068100 180-VALIDAR-PROTEINA-E. EXIT.
068200 
068300*ESCRIBE EL REGISTRO DIARIO CONSOLIDADO DEL ATLETA
068400 190-ESCRIBIR-DAILY-LOG SECTION.
068500     INITIALIZE DAILY-LOG-REC
068600     MOVE WKS-ATH-ID-ACTUAL TO DL-ATH-ID
068700     MOVE WKS-FECHA-ACTUAL  TO DL-DATE
068800     MOVE WKS-DIA-PESO-KG   TO DL-WEIGHT-KG
068900     MOVE WKS-DIA-PROT-G    TO DL-PROT-G
069000     MOVE WKS-DIA-CARB-G    TO DL-CARB-G
069100     MOVE WKS-DIA-FAT-G     TO DL-FAT-G
069200     MOVE WKS-DIA-KCAL-IN   TO DL-KCAL-IN
069300     MOVE WKS-DIA-KCAL-OUT  TO DL-KCAL-OUT
069400     MOVE WKS-DIA-DEFICIT   TO DL-DEFICIT
069500     MOVE WKS-DIA-READINESS TO DL-READINESS
069600     MOVE WKS-DIA-PROT-FLAG TO DL-PROT-FLAG
069700     WRITE DAILY-LOG-REC
069800     IF FS-DLYLOG NOT = 0
069900        DISPLAY "ERROR AL ESCRIBIR DLYLOG, FS = " FS-DLYLOG
070000        MOVE 91 TO RETURN-CODE
070100        PERFORM 990-CERRAR-ARCHIVOS
070200        STOP RUN
070300     ELSE
070400        ADD 1 TO WKS-ESCRITOS-DL
070500     END-IF.
070600 190-ESCRIBIR-DAILY-LOG-E. EXIT.
070700 
070800*IMPRIME EL REPORTE DE CONTROL DE FIN DE CORRIDA
070900 900-IMPRIME-CONTROL-REPORT SECTION.
071000     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
071100     MOVE SPACES TO WKS-LINEA-CTL-ENCAB
071200     MOVE "REPORTE DE CONTROL - SPYPOST" TO CTL-ENC-TITULO
071300     WRITE LINEA-CONTROL FROM WKS-LINEA-CTL-ENCAB
071400     MOVE SPACES TO WKS-LINEA-CTL-ENCAB
071500     WRITE LINEA-CONTROL FROM WKS-LINEA-CTL-ENCAB
071600 
071700     MOVE "WEIGHT-TRANS"    TO CTL-DET-ARCHIVO
071800     MOVE WKS-LEIDOS-WT     TO CTL-DET-LEIDOS
071900     MOVE WKS-ACEPT-WT      TO CTL-DET-ACEPTADOS
072000     MOVE WKS-RECHAZ-WT     TO CTL-DET-RECHAZADOS
072100     WRITE LINEA-CONTROL FROM WKS-LINEA-CTL-DET
072200 
072300     MOVE "MEAL-TRANS"      TO CTL-DET-ARCHIVO
072400     MOVE WKS-LEIDOS-ML     TO CTL-DET-LEIDOS
072500     MOVE WKS-ACEPT-ML      TO CTL-DET-ACEPTADOS
072600     MOVE WKS-RECHAZ-ML     TO CTL-DET-RECHAZADOS
072700     WRITE LINEA-CONTROL FROM WKS-LINEA-CTL-DET
072800 
072900     MOVE "TRAINING-TRANS"  TO CTL-DET-ARCHIVO
073000     MOVE WKS-LEIDOS-TR     TO CTL-DET-LEIDOS
073100     MOVE WKS-ACEPT-TR      TO CTL-DET-ACEPTADOS
073200     MOVE WKS-RECHAZ-TR     TO CTL-DET-RECHAZADOS
073300     WRITE LINEA-CONTROL FROM WKS-LINEA-CTL-DET
073400 
073500     MOVE "HRV-TRANS"       TO CTL-DET-ARCHIVO
073600     MOVE WKS-LEIDOS-HV     TO CTL-DET-LEIDOS
073700     MOVE WKS-ACEPT-HV      TO CTL-DET-ACEPTADOS
073800     MOVE WKS-RECHAZ-HV     TO CTL-DET-RECHAZADOS
073900     WRITE LINEA-CONTROL FROM WKS-LINEA-CTL-DET
074000 
074100     MOVE SPACES TO WKS-LINEA-CTL-ENCAB
074200     WRITE LINEA-CONTROL FROM WKS-LINEA-CTL-ENCAB
074300     MOVE ZEROS               TO WKS-MASK
074400     MOVE WKS-ESCRITOS-DL     TO WKS-MASK
074500     MOVE SPACES TO WKS-LINEA-CTL-ENCAB
074600     STRING "REGISTROS DAILY-LOG ESCRITOS : " WKS-MASK
074700            DELIMITED BY SIZE INTO CTL-ENC-TITULO
074800     WRITE LINEA-CONTROL FROM WKS-LINEA-CTL-ENCAB.
074900 900-IMPRIME-CONTROL-REPORT-E. EXIT.
075000 
075100 990-CERRAR-ARCHIVOS SECTION.
075200     CLOSE ATHMAST, FOODMST, WGTTRAN, MEALTRN, TRNTRAN, HRVTRAN,
075300           DLYLOG, CTLRPT.
075400 990-CERRAR-ARCHIVOS-E. EXIT.
075500 