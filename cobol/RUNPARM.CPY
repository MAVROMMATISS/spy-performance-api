000100******************************************************************
000200*          R E G I S T R O   D E   P A R A M E T R O S            *
000300*------------------------------------------------------------------
000400* REGISTRO UNICO DE ENTRADA PARA SPYSUMR. TRAE LA FECHA SOBRE LA *
000500* CUAL SE ARMA EL RESUMEN DIARIO (AAAAMMDD). SI EL REGISTRO NO   *
000600* VIENE O LA FECHA ES CERO/NO NUMERICA, SPYSUMR TERMINA CON      *
000700* RETURN-CODE 91 (VER 015-VALIDAR-PARM).                         *
000800******************************************************************
000900 01  PARM-REC.
001000     05  PARM-REPORT-DATE         PIC 9(08).
001200